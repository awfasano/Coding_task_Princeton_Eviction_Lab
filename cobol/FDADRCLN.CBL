000100*
000200*    FDADRCLN.CBL
000300*    OUTPUT RECORD FOR THE CLEANED ADDRESS MASTER.  IDENTICAL
000400*    LAYOUT TO ADDRESS-MASTER-RECORD (FDADRMST.CBL) - KEPT AS A
000500*    SEPARATE COPYBOOK SINCE IT SITS ON ITS OWN OUTPUT FD.
000600*
000700    FD  ADDRESS-CLEAN-FILE
000800        LABEL RECORDS ARE STANDARD.
000900    01  ADDRESS-CLEAN-RECORD.
001000        05  AC-AID                  PIC 9(07).
001100        05  AC-NUM1-C               PIC X(10).
001200        05  AC-STREET-NAME-C        PIC X(30).
001300        05  AC-STREET-SUFFIX-C      PIC X(10).
001400        05  AC-UNIT-C               PIC X(10).
001500        05  AC-CITY-C               PIC X(25).
001600        05  AC-STATE-C              PIC X(02).
001700        05  AC-ZIP-C                PIC X(06).
001800        05  AC-FULL-ADDRESS-C       PIC X(80).
001900        05  FILLER                  PIC X(05).
