000100*
000200*    FDADRMST.CBL
000300*    ADDRESS MASTER RECORD - FA.  BUSINESS PORTION IS 180 BYTES,
000400*    LAID OUT EXACTLY AS SPECIFIED BY THE DATA-QUALITY GROUP;
000500*    THE TRAILING FILLER IS THE SHOP'S USUAL RESERVE FOR THE
000600*    NEXT FIELD THEY ASK US TO BOLT ON.
000700*
000800    FD  ADDRESS-MASTER-FILE
000900        LABEL RECORDS ARE STANDARD.
001000    01  ADDRESS-MASTER-RECORD.
001100        05  AM-AID                  PIC 9(07).
001200        05  AM-NUM1-C               PIC X(10).
001300        05  AM-STREET-NAME-C        PIC X(30).
001400        05  AM-STREET-SUFFIX-C      PIC X(10).
001500        05  AM-UNIT-C               PIC X(10).
001600        05  AM-CITY-C               PIC X(25).
001700        05  AM-STATE-C              PIC X(02).
001800        05  AM-ZIP-C                PIC X(06).
001900        05  AM-FULL-ADDRESS-C       PIC X(80).
002000        05  FILLER                  PIC X(05).
