000100*
000200*    FDENTMST.CBL
000300*    ENTITY MASTER RECORD - FE.  ONLY THE ENTITY-ID IS EVER USED
000400*    BY THE SCRUB RULES; ANY OTHER ENTITY ATTRIBUTE THE UPSTREAM
000500*    SYSTEM CARRIES IS OF NO INTEREST HERE AND IS NOT LAID OUT.
000600*
000700    FD  ENTITY-MASTER-FILE
000800        LABEL RECORDS ARE STANDARD.
000900    01  ENTITY-MASTER-RECORD.
001000        05  EM-EID                  PIC X(10).
001100        05  FILLER                  PIC X(05).
