000100*
000200*    FDRELCLN.CBL
000300*    OUTPUT RECORD FOR THE CLEANED RELATIONSHIP FILE.  IDENTICAL
000400*    LAYOUT TO RELATE-RECORD (FDRELFIL.CBL) - KEPT SEPARATE
000500*    BECAUSE IT SITS ON ITS OWN OUTPUT FD.
000600*
000700    FD  RELATE-CLEAN-FILE
000800        LABEL RECORDS ARE STANDARD.
000900    01  RELATE-CLEAN-RECORD.
001000        05  RC-EID-1                PIC X(10).
001100        05  RC-AID-2                PIC 9(07).
001200        05  RC-RELATIONSHIP-TYPE    PIC X(15).
001300        05  RC-NUMBER               PIC 9(05).
001400        05  FILLER                  PIC X(05).
