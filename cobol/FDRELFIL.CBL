000100*
000200*    FDRELFIL.CBL
000300*    ENTITY-TO-ADDRESS RELATIONSHIP RECORD - R-FE-FA.
000400*    RE-EID-1/RE-AID-2 IS THE JOIN PAIR (FE.EID/FA.AID); THE
000500*    REMAINING TWO FIELDS RIDE THROUGH THE RUN UNCHANGED.
000600*
000700    FD  RELATE-FILE
000800        LABEL RECORDS ARE STANDARD.
000900    01  RELATE-RECORD.
001000        05  RE-EID-1                PIC X(10).
001100        05  RE-AID-2                PIC 9(07).
001200        05  RE-RELATIONSHIP-TYPE    PIC X(15).
001300        05  RE-NUMBER               PIC 9(05).
001400        05  FILLER                  PIC X(05).
