000100*
000200*    PL-ADD-PROPOSAL.CBL
000300*    SHARED "APPEND A PROPOSED-CHANGE RECORD" HELPER USED BY ALL
000400*    FIVE RULES.  CALLER MOVES THE ANSWER INTO WS-NEW-PRP-AID,
000500*    WS-NEW-PRP-EID, WS-NEW-PRP-COLUMN, WS-NEW-PRP-ORIGINAL,
000600*    WS-NEW-PRP-PROPOSED AND WS-NEW-PRP-RULE, THEN PERFORMS
000700*    9600-ADD-PROPOSAL-RECORD.  THE RUN ABENDS RATHER THAN
000800*    SILENTLY DROP A PROPOSAL IF THE TABLE IS ALREADY FULL - THE
000900*    SHOP WOULD RATHER SEE A JOB FAILURE THAN A QUIET DATA LOSS.
001000*
0011009600-ADD-PROPOSAL-RECORD.
001200
001300    IF WS-PRP-COUNT = WS-PRP-MAX-OCCURS
001400        DISPLAY "ADCS0960E PROPOSED-CHANGE TABLE FULL AT "
001500                WS-PRP-MAX-OCCURS " ENTRIES - JOB ABENDING"
001600        MOVE "Y" TO WS-ABEND-SW
001700        PERFORM 9900-ABEND-THE-RUN THRU 9900-ABEND-THE-RUN-EXIT.
001800
001900    ADD 1 TO WS-PRP-COUNT.
002000    MOVE WS-NEW-PRP-AID      TO WS-PRP-ORIGINAL-AID (WS-PRP-COUNT).
002100    MOVE WS-NEW-PRP-EID      TO WS-PRP-EID-CONTEXT   (WS-PRP-COUNT).
002200    MOVE WS-NEW-PRP-COLUMN   TO WS-PRP-COLUMN-NAME   (WS-PRP-COUNT).
002300    MOVE WS-NEW-PRP-ORIGINAL TO WS-PRP-ORIGINAL-VALUE (WS-PRP-COUNT).
002400    MOVE WS-NEW-PRP-PROPOSED TO WS-PRP-PROPOSED-VALUE (WS-PRP-COUNT).
002500    MOVE WS-NEW-PRP-RULE     TO WS-PRP-RULE-NAME     (WS-PRP-COUNT).
002600
0027009600-ADD-PROPOSAL-RECORD-EXIT.
002800    EXIT.
