000100*
000200*    PL-LEVENSHTEIN.CBL
000300*    "EDIT DISTANCE" BUSINESS RULE.  CLASSIC TWO-ROW-AND-COLUMN
000400*    DYNAMIC-PROGRAMMING TABLE, KEPT TO 31 BY 31 CELLS SINCE NO
000500*    STREET NAME OR CITY NAME ON THIS SYSTEM RUNS PAST 30 BYTES.
000600*    CALLER MOVES THE TWO NORMALIZED VALUES INTO WS-LEV-STR1 AND
000700*    WS-LEV-STR2 (LEFT-JUSTIFIED, SPACE-PADDED) AND PERFORMS
000800*    9300-COMPUTE-EDIT-DISTANCE.  THE FAST-PRUNE ON LENGTH
000900*    DIFFERENCE COMES BACK IN WS-LEV-PRUNE-SW SO CALLERS CAN SKIP
001000*    THE FULL TABLE FILL WHEN THE ANSWER IS ALREADY KNOWN.  THE
001100*    FINAL COUNT COMES BACK IN WS-LEV-RESULT.
001200*
0013009300-COMPUTE-EDIT-DISTANCE.
001400
001500    MOVE 30 TO WS-LEV-SCAN-POS
001600    PERFORM 9305-SCAN-LENGTH-OF-STR1
001700        THRU 9305-SCAN-LENGTH-OF-STR1-EXIT.
001800
001900    MOVE 30 TO WS-LEV-SCAN-POS
002000    PERFORM 9306-SCAN-LENGTH-OF-STR2
002100        THRU 9306-SCAN-LENGTH-OF-STR2-EXIT.
002200
002300    MOVE "N" TO WS-LEV-PRUNE-SW.
002400    IF WS-LEV-LEN1 > WS-LEV-LEN2
002500        COMPUTE WS-LEV-DIFF-LEN = WS-LEV-LEN1 - WS-LEV-LEN2
002600        MOVE WS-LEV-LEN1 TO WS-LEV-LONGER-LEN
002700    ELSE
002800        COMPUTE WS-LEV-DIFF-LEN = WS-LEV-LEN2 - WS-LEV-LEN1
002900        MOVE WS-LEV-LEN2 TO WS-LEV-LONGER-LEN.
003000
003100    IF WS-LEV-DIFF-LEN > 2
003200        IF (10 * WS-LEV-DIFF-LEN) >= WS-LEV-LONGER-LEN
003300            MOVE "Y" TO WS-LEV-PRUNE-SW.
003400
003500    IF WS-LEV-PAIR-PRUNED
003600        MOVE WS-LEV-DIFF-LEN TO WS-LEV-RESULT
003700        GO TO 9300-COMPUTE-EDIT-DISTANCE-EXIT.
003800
003900    PERFORM 9310-INIT-DP-FIRST-ROW
004000        THRU 9310-INIT-DP-FIRST-ROW-EXIT.
004100    PERFORM 9320-INIT-DP-FIRST-COLUMN
004200        THRU 9320-INIT-DP-FIRST-COLUMN-EXIT.
004300    PERFORM 9330-FILL-DP-TABLE
004400        THRU 9330-FILL-DP-TABLE-EXIT.
004500
004600    MOVE WS-LEV-CELL (WS-LEV-LEN1 + 1, WS-LEV-LEN2 + 1)
004700                                    TO WS-LEV-RESULT.
004800
0049009300-COMPUTE-EDIT-DISTANCE-EXIT.
005000    EXIT.
005100
0052009305-SCAN-LENGTH-OF-STR1.
005300
005400    IF WS-LEV-SCAN-POS = ZERO
005500        MOVE ZERO TO WS-LEV-LEN1
005600        GO TO 9305-SCAN-LENGTH-OF-STR1-EXIT.
005700
005800    IF WS-LEV-STR1 (WS-LEV-SCAN-POS:1) NOT = SPACE
005900        MOVE WS-LEV-SCAN-POS TO WS-LEV-LEN1
006000        GO TO 9305-SCAN-LENGTH-OF-STR1-EXIT.
006100
006200    SUBTRACT 1 FROM WS-LEV-SCAN-POS.
006300    GO TO 9305-SCAN-LENGTH-OF-STR1.
006400
0065009305-SCAN-LENGTH-OF-STR1-EXIT.
006600    EXIT.
006700
0068009306-SCAN-LENGTH-OF-STR2.
006900
007000    IF WS-LEV-SCAN-POS = ZERO
007100        MOVE ZERO TO WS-LEV-LEN2
007200        GO TO 9306-SCAN-LENGTH-OF-STR2-EXIT.
007300
007400    IF WS-LEV-STR2 (WS-LEV-SCAN-POS:1) NOT = SPACE
007500        MOVE WS-LEV-SCAN-POS TO WS-LEV-LEN2
007600        GO TO 9306-SCAN-LENGTH-OF-STR2-EXIT.
007700
007800    SUBTRACT 1 FROM WS-LEV-SCAN-POS.
007900    GO TO 9306-SCAN-LENGTH-OF-STR2.
008000
0081009306-SCAN-LENGTH-OF-STR2-EXIT.
008200    EXIT.
008300
0084009310-INIT-DP-FIRST-ROW.
008500
008600    MOVE ZERO TO WS-LEV-J.
008700
0088009311-INIT-DP-FIRST-ROW-LOOP.
008900
009000    IF WS-LEV-J > WS-LEV-LEN2
009100        GO TO 9310-INIT-DP-FIRST-ROW-EXIT.
009200
009300    MOVE WS-LEV-J TO WS-LEV-CELL (1, WS-LEV-J + 1).
009400    ADD 1 TO WS-LEV-J.
009500    GO TO 9311-INIT-DP-FIRST-ROW-LOOP.
009600
0097009310-INIT-DP-FIRST-ROW-EXIT.
009800    EXIT.
009900
0100009320-INIT-DP-FIRST-COLUMN.
010100
010200    MOVE ZERO TO WS-LEV-I.
010300
0104009321-INIT-DP-FIRST-COLUMN-LOOP.
010500
010600    IF WS-LEV-I > WS-LEV-LEN1
010700        GO TO 9320-INIT-DP-FIRST-COLUMN-EXIT.
010800
010900    MOVE WS-LEV-I TO WS-LEV-CELL (WS-LEV-I + 1, 1).
011000    ADD 1 TO WS-LEV-I.
011100    GO TO 9321-INIT-DP-FIRST-COLUMN-LOOP.
011200
0113009320-INIT-DP-FIRST-COLUMN-EXIT.
011400    EXIT.
011500
0116009330-FILL-DP-TABLE.
011700
011800    MOVE 1 TO WS-LEV-I.
011900
0120009331-FILL-DP-TABLE-ROW-LOOP.
012100
012200    IF WS-LEV-I > WS-LEV-LEN1
012300        GO TO 9330-FILL-DP-TABLE-EXIT.
012400
012500    MOVE 1 TO WS-LEV-J.
012600
0127009332-FILL-DP-TABLE-COL-LOOP.
012800
012900    IF WS-LEV-J > WS-LEV-LEN2
013000        ADD 1 TO WS-LEV-I
013100        GO TO 9331-FILL-DP-TABLE-ROW-LOOP.
013200
013300    IF WS-LEV-STR1 (WS-LEV-I:1) = WS-LEV-STR2 (WS-LEV-J:1)
013400        MOVE ZERO TO WS-LEV-COST
013500    ELSE
013600        MOVE 1 TO WS-LEV-COST.
013700
013800    COMPUTE WS-LEV-DEL-VAL = WS-LEV-CELL (WS-LEV-I, WS-LEV-J + 1) + 1.
013900    COMPUTE WS-LEV-INS-VAL = WS-LEV-CELL (WS-LEV-I + 1, WS-LEV-J) + 1.
014000    COMPUTE WS-LEV-SUB-VAL = WS-LEV-CELL (WS-LEV-I, WS-LEV-J)
014100                                        + WS-LEV-COST.
014200
014300    MOVE WS-LEV-DEL-VAL TO WS-LEV-MIN-VAL.
014400    IF WS-LEV-INS-VAL < WS-LEV-MIN-VAL
014500        MOVE WS-LEV-INS-VAL TO WS-LEV-MIN-VAL.
014600    IF WS-LEV-SUB-VAL < WS-LEV-MIN-VAL
014700        MOVE WS-LEV-SUB-VAL TO WS-LEV-MIN-VAL.
014800
014900    MOVE WS-LEV-MIN-VAL TO WS-LEV-CELL (WS-LEV-I + 1, WS-LEV-J + 1).
015000
015100    ADD 1 TO WS-LEV-J.
015200    GO TO 9332-FILL-DP-TABLE-COL-LOOP.
015300
0154009330-FILL-DP-TABLE-EXIT.
015500    EXIT.
