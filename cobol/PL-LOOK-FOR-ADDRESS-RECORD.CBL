000100*
000200*    PL-LOOK-FOR-ADDRESS-RECORD.CBL
000300*    ADAPTED FROM THE SHOP'S USUAL LOOK-FOR-XXX-RECORD IDIOM.  THE
000400*    ADDRESS MASTER LIVES ONLY IN WS-ADR-TABLE FOR THIS RUN, SO THE
000500*    LOOKUP IS A STRAIGHT TABLE SCAN AGAINST WS-LOOKUP-AID.  THIS
000600*    PARAGRAPH IS SHARED BY THE MERGED-VIEW BUILDER (LOADER STEP 3)
000700*    AND BY THE RESOLVER, WHICH USES IT TO FIND THE FIRST FA ROW
000800*    CARRYING A GIVEN AID BEFORE CLONING IT FOR A SPLIT.  CALLER
000900*    SETS WS-LOOKUP-AID AND PERFORMS 9210-LOOK-FOR-ADDRESS-RECORD;
001000*    ANSWER COMES BACK IN WS-FOUND-ADDRESS-SW/WS-FOUND-ADR-IX.
001100*
0012009210-LOOK-FOR-ADDRESS-RECORD.
001300
001400    MOVE "N" TO WS-FOUND-ADDRESS-SW
001500    MOVE ZERO TO WS-FOUND-ADR-IX
001600    MOVE 1    TO WS-ADR-IX.
001700
0018009211-LOOK-FOR-ADDRESS-RECORD-LOOP.
001900
002000    IF WS-ADR-IX > WS-ADR-COUNT
002100        GO TO 9211-LOOK-FOR-ADDRESS-RECORD-EXIT.
002200
002300    IF WS-ADR-AID (WS-ADR-IX) = WS-LOOKUP-AID
002400        MOVE "Y"        TO WS-FOUND-ADDRESS-SW
002500        MOVE WS-ADR-IX  TO WS-FOUND-ADR-IX
002600        GO TO 9211-LOOK-FOR-ADDRESS-RECORD-EXIT.
002700
002800    ADD 1 TO WS-ADR-IX.
002900    GO TO 9211-LOOK-FOR-ADDRESS-RECORD-LOOP.
003000
0031009211-LOOK-FOR-ADDRESS-RECORD-EXIT.
003200    EXIT.
