000100*
000200*    PL-LOOK-FOR-ENTITY-RECORD.CBL
000300*    ADAPTED FROM THE SHOP'S USUAL LOOK-FOR-XXX-RECORD IDIOM.  THE
000400*    ENTITY MASTER HAS NO KEYED FILE OF ITS OWN IN THIS RUN (IT IS
000500*    HELD ENTIRELY IN WS-ENT-TABLE), SO THE LOOKUP IS A STRAIGHT
000600*    TABLE SCAN AGAINST WS-LOOKUP-EID RATHER THAN A KEYED READ.
000700*    CALLER SETS WS-LOOKUP-EID AND PERFORMS 9200-LOOK-FOR-ENTITY-
000800*    RECORD; ANSWER COMES BACK IN WS-FOUND-ENTITY-SW/WS-FOUND-ENT-IX.
000900*
0010009200-LOOK-FOR-ENTITY-RECORD.
001100
001200    MOVE "N" TO WS-FOUND-ENTITY-SW
001300    MOVE ZERO TO WS-FOUND-ENT-IX
001400    MOVE 1    TO WS-ENT-IX.
001500
0016009201-LOOK-FOR-ENTITY-RECORD-LOOP.
001700
001800    IF WS-ENT-IX > WS-ENT-COUNT
001900        GO TO 9201-LOOK-FOR-ENTITY-RECORD-EXIT.
002000
002100    IF WS-ENT-EID (WS-ENT-IX) = WS-LOOKUP-EID
002200        MOVE "Y"        TO WS-FOUND-ENTITY-SW
002300        MOVE WS-ENT-IX  TO WS-FOUND-ENT-IX
002400        GO TO 9201-LOOK-FOR-ENTITY-RECORD-EXIT.
002500
002600    ADD 1 TO WS-ENT-IX.
002700    GO TO 9201-LOOK-FOR-ENTITY-RECORD-LOOP.
002800
0029009201-LOOK-FOR-ENTITY-RECORD-EXIT.
003000    EXIT.
