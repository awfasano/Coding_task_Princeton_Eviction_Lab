000100*
000200*    PL-NORMALIZE-FIELDS.CBL
000300*    SHARED "NORMALIZATION" BUSINESS RULE.  STREET AND CITY
000400*    NORMALIZE TO LOWER CASE, STATE NORMALIZES TO UPPER CASE;
000500*    ALL THREE ARE ALREADY TRIMMED AND BLANK-IF-MISSING BY THE
000600*    TIME THEY REACH THESE PARAGRAPHS (SEE PL-VALIDATE-ZIP.CBL
000700*    FOR WHY NO EXPLICIT TRIM IS CODED ANYWHERE IN THIS RUN).
000800*
0009009110-NORMALIZE-STREET-NAME.
001000
001100    INSPECT WS-NORM-STREET-RESULT CONVERTING
001200        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
001300        "abcdefghijklmnopqrstuvwxyz".
001400
0015009120-NORMALIZE-CITY-NAME.
001600
001700    INSPECT WS-NORM-CITY-RESULT CONVERTING
001800        "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
001900        "abcdefghijklmnopqrstuvwxyz".
002000
0021009130-NORMALIZE-STATE-CODE.
002200
002300    INSPECT WS-NORM-STATE-RESULT CONVERTING
002400        "abcdefghijklmnopqrstuvwxyz" TO
002500        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
