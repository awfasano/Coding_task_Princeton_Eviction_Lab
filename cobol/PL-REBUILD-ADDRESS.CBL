000100*
000200*    PL-REBUILD-ADDRESS.CBL
000300*    "FULL-ADDRESS RECONSTRUCTION" BUSINESS RULE.  BUILDS THE
000400*    DISPLAY STRING FROM THE NON-MISSING MEMBERS OF NUM1, STREET
000500*    NAME, CITY, STATE AND ZIP, IN THAT ORDER, JOINED BY SINGLE
000600*    SPACES AND TRIMMED - STREET SUFFIX AND UNIT ARE NEVER PART OF
000700*    THIS STRING.  CALLER SETS WS-REBUILD-IX TO THE WS-ADR-TABLE
000800*    SUBSCRIPT TO REBUILD AND PERFORMS 9500-REBUILD-FULL-ADDRESS;
000900*    THIS PARAGRAPH RUNS AFTER ANY ADDRESS FIELD CHANGES AND ON
001000*    EVERY SPLIT CLONE.
001100*
0012009500-REBUILD-FULL-ADDRESS.
001300
001400    MOVE SPACES TO WS-ADR-FULL-ADDRESS-C (WS-REBUILD-IX)
001500    MOVE 1      TO WS-REBUILD-NEXT-POS
001600    MOVE "N"    TO WS-REBUILD-ANY-YET-SW.
001700
001800    IF WS-ADR-NUM1-C (WS-REBUILD-IX) NOT = SPACES
001900        MOVE WS-ADR-NUM1-C (WS-REBUILD-IX) TO WS-REBUILD-PIECE
002000        PERFORM 9501-REBUILD-APPEND-PIECE
002100            THRU 9501-REBUILD-APPEND-PIECE-EXIT.
002200
002300    IF WS-ADR-STREET-NAME-C (WS-REBUILD-IX) NOT = SPACES
002400        MOVE WS-ADR-STREET-NAME-C (WS-REBUILD-IX)
002500                                    TO WS-REBUILD-PIECE
002600        PERFORM 9501-REBUILD-APPEND-PIECE
002700            THRU 9501-REBUILD-APPEND-PIECE-EXIT.
002800
002900    IF WS-ADR-CITY-C (WS-REBUILD-IX) NOT = SPACES
003000        MOVE WS-ADR-CITY-C (WS-REBUILD-IX) TO WS-REBUILD-PIECE
003100        PERFORM 9501-REBUILD-APPEND-PIECE
003200            THRU 9501-REBUILD-APPEND-PIECE-EXIT.
003300
003400    IF WS-ADR-STATE-C (WS-REBUILD-IX) NOT = SPACES
003500        MOVE WS-ADR-STATE-C (WS-REBUILD-IX) TO WS-REBUILD-PIECE
003600        PERFORM 9501-REBUILD-APPEND-PIECE
003700            THRU 9501-REBUILD-APPEND-PIECE-EXIT.
003800
003900    IF WS-ADR-ZIP-C (WS-REBUILD-IX) NOT = SPACES
004000        MOVE WS-ADR-ZIP-C (WS-REBUILD-IX) TO WS-REBUILD-PIECE
004100        PERFORM 9501-REBUILD-APPEND-PIECE
004200            THRU 9501-REBUILD-APPEND-PIECE-EXIT.
004300
0044009500-REBUILD-FULL-ADDRESS-EXIT.
004500    EXIT.
004600*
004700*    9501-REBUILD-APPEND-PIECE.  APPENDS WS-REBUILD-PIECE (TRIMMED
004800*    OF ITS OWN TRAILING SPACES) TO WS-ADR-FULL-ADDRESS-C, WITH A
004900*    SEPARATING SPACE WHEN SOMETHING HAS ALREADY BEEN APPENDED.
005000*
0051009501-REBUILD-APPEND-PIECE.
005200
005300    MOVE 30 TO WS-REBUILD-SCAN-POS.
005400
0055009502-REBUILD-SCAN-PIECE-LENGTH.
005600
005700    IF WS-REBUILD-SCAN-POS = ZERO
005800        MOVE ZERO TO WS-REBUILD-PIECE-LEN
005900        GO TO 9503-REBUILD-PIECE-LENGTH-DONE.
006000
006100    IF WS-REBUILD-PIECE (WS-REBUILD-SCAN-POS:1) NOT = SPACE
006200        MOVE WS-REBUILD-SCAN-POS TO WS-REBUILD-PIECE-LEN
006300        GO TO 9503-REBUILD-PIECE-LENGTH-DONE.
006400
006500    SUBTRACT 1 FROM WS-REBUILD-SCAN-POS.
006600    GO TO 9502-REBUILD-SCAN-PIECE-LENGTH.
006700
0068009503-REBUILD-PIECE-LENGTH-DONE.
006900
007000    IF WS-REBUILD-PIECE-LEN = ZERO
007100        GO TO 9501-REBUILD-APPEND-PIECE-EXIT.
007200
007300    IF WS-REBUILD-ANY-YET-SW = "Y"
007400        MOVE SPACE TO
007500            WS-ADR-FULL-ADDRESS-C (WS-REBUILD-IX)
007600                (WS-REBUILD-NEXT-POS:1)
007700        ADD 1 TO WS-REBUILD-NEXT-POS.
007800
007900    MOVE WS-REBUILD-PIECE (1:WS-REBUILD-PIECE-LEN) TO
008000        WS-ADR-FULL-ADDRESS-C (WS-REBUILD-IX)
008100            (WS-REBUILD-NEXT-POS:WS-REBUILD-PIECE-LEN).
008200
008300    ADD WS-REBUILD-PIECE-LEN TO WS-REBUILD-NEXT-POS.
008400    MOVE "Y" TO WS-REBUILD-ANY-YET-SW.
008500
0086009501-REBUILD-APPEND-PIECE-EXIT.
008700    EXIT.
