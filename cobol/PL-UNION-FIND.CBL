000100*
000200*    PL-UNION-FIND.CBL
000300*    DISJOINT-SET HELPER SHARED BY RULE 2 (STREET NAME VOTE) AND
000400*    RULE 4 (FUZZY CITY BY ZIP).  THE PARENT/RANK ARRAYS LIVE
000500*    ALONGSIDE THE CALLER'S DISTINCT-VALUE LIST IN WS-CLU-VALUE-
000600*    TABLE (SEE WSCLSTBL.CBL) SO EACH RULE GETS ITS OWN SET FOR
000700*    THE GROUP IT IS CURRENTLY WORKING.  9400-INIT-UNION-FIND MUST
000800*    BE PERFORMED ONCE PER GROUP BEFORE ANY FIND OR UNION CALL.
000900*
0010009400-INIT-UNION-FIND.
001100
001200    MOVE 1 TO WS-CLU-IX.
001300
0014009401-INIT-UNION-FIND-LOOP.
001500
001600    IF WS-CLU-IX > WS-CLU-VALUE-COUNT
001700        GO TO 9400-INIT-UNION-FIND-EXIT.
001800
001900    MOVE WS-CLU-IX TO WS-CLU-UF-PARENT (WS-CLU-IX).
002000    MOVE ZERO      TO WS-CLU-UF-RANK   (WS-CLU-IX).
002100    ADD 1 TO WS-CLU-IX.
002200    GO TO 9401-INIT-UNION-FIND-LOOP.
002300
0024009400-INIT-UNION-FIND-EXIT.
002500    EXIT.
002600*
002700*    9410-UNION-FIND-FIND.  CALLER SETS WS-UF-FIND-ARG, PERFORMS
002800*    THIS PARAGRAPH, AND READS THE ROOT BACK FROM WS-UF-FIND-ROOT.
002900*    PATH COMPRESSION IS DONE ON A SECOND PASS ONCE THE ROOT IS
003000*    KNOWN, SINCE THIS DIALECT HAS NO RECURSION.
003100*
0032009410-UNION-FIND-FIND.
003300
003400    MOVE WS-UF-FIND-ARG TO WS-UF-FIND-ROOT.
003500
0036009411-UNION-FIND-FIND-CLIMB.
003700
003800    IF WS-CLU-UF-PARENT (WS-UF-FIND-ROOT) = WS-UF-FIND-ROOT
003900        GO TO 9412-UNION-FIND-FIND-COMPRESS.
004000
004100    MOVE WS-CLU-UF-PARENT (WS-UF-FIND-ROOT) TO WS-UF-FIND-ROOT.
004200    GO TO 9411-UNION-FIND-FIND-CLIMB.
004300
0044009412-UNION-FIND-FIND-COMPRESS.
004500
004600    MOVE WS-UF-FIND-ARG TO WS-UF-COMPRESS-IX.
004700
0048009413-UNION-FIND-FIND-COMPRESS-LOOP.
004900
005000    IF WS-CLU-UF-PARENT (WS-UF-COMPRESS-IX) = WS-UF-FIND-ROOT
005100        GO TO 9410-UNION-FIND-FIND-EXIT.
005200
005300    MOVE WS-CLU-UF-PARENT (WS-UF-COMPRESS-IX) TO WS-UF-COMPRESS-NEXT.
005400    MOVE WS-UF-FIND-ROOT TO WS-CLU-UF-PARENT (WS-UF-COMPRESS-IX).
005500    MOVE WS-UF-COMPRESS-NEXT TO WS-UF-COMPRESS-IX.
005600    GO TO 9413-UNION-FIND-FIND-COMPRESS-LOOP.
005700
0058009410-UNION-FIND-FIND-EXIT.
005900    EXIT.
006000*
006100*    9420-UNION-FIND-UNION.  CALLER SETS WS-UF-UNION-ARG-1 AND
006200*    WS-UF-UNION-ARG-2 AND PERFORMS THIS PARAGRAPH; UNION IS BY
006300*    RANK SO THE TREE STAYS SHALLOW OVER MANY MERGES.
006400*
0065009420-UNION-FIND-UNION.
006600
006700    MOVE WS-UF-UNION-ARG-1 TO WS-UF-FIND-ARG.
006800    PERFORM 9410-UNION-FIND-FIND THRU 9410-UNION-FIND-FIND-EXIT.
006900    MOVE WS-UF-FIND-ROOT TO WS-UF-ROOT-1.
007000
007100    MOVE WS-UF-UNION-ARG-2 TO WS-UF-FIND-ARG.
007200    PERFORM 9410-UNION-FIND-FIND THRU 9410-UNION-FIND-FIND-EXIT.
007300    MOVE WS-UF-FIND-ROOT TO WS-UF-ROOT-2.
007400
007500    IF WS-UF-ROOT-1 = WS-UF-ROOT-2
007600        GO TO 9420-UNION-FIND-UNION-EXIT.
007700
007800    IF WS-CLU-UF-RANK (WS-UF-ROOT-1) < WS-CLU-UF-RANK (WS-UF-ROOT-2)
007900        MOVE WS-UF-ROOT-2 TO WS-CLU-UF-PARENT (WS-UF-ROOT-1)
008000        GO TO 9420-UNION-FIND-UNION-EXIT.
008100
008200    IF WS-CLU-UF-RANK (WS-UF-ROOT-1) > WS-CLU-UF-RANK (WS-UF-ROOT-2)
008300        MOVE WS-UF-ROOT-1 TO WS-CLU-UF-PARENT (WS-UF-ROOT-2)
008400        GO TO 9420-UNION-FIND-UNION-EXIT.
008500
008600    MOVE WS-UF-ROOT-2 TO WS-CLU-UF-PARENT (WS-UF-ROOT-1).
008700    ADD 1 TO WS-CLU-UF-RANK (WS-UF-ROOT-2).
008800
0089009420-UNION-FIND-UNION-EXIT.
009000    EXIT.
