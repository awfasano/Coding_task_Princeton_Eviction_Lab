000100*
000200*    PL-VALIDATE-ZIP.CBL
000300*    SHARED "ZIP VALIDITY" BUSINESS RULE.  CALLER MOVES THE ZIP
000400*    FIELD TO CHECK INTO WS-ZIP-CHECK-VALUE AND PERFORMS
000500*    9100-VALIDATE-ZIP-CODE; THE ANSWER COMES BACK IN THE
000600*    WS-ZIP-STATUS 88-LEVELS.  FIELDS ARRIVE LEFT-JUSTIFIED AND
000700*    SPACE-PADDED (NO LEADING BLANKS ARE EVER PRODUCED UPSTREAM)
000800*    SO NO SEPARATE TRIM STEP IS NEEDED HERE.
000900*
0010009100-VALIDATE-ZIP-CODE.
001100
001200    IF WS-ZIP-CHECK-VALUE = SPACES
001300        MOVE "B" TO WS-ZIP-STATUS
001400    ELSE
001500        IF WS-ZIP-CHECK-MARK = "_"
001600                AND WS-ZIP-CHECK-DIGITS IS NUMERIC
001700            MOVE "V" TO WS-ZIP-STATUS
001800        ELSE
001900            MOVE "I" TO WS-ZIP-STATUS.
002000
0021009100-VALIDATE-ZIP-CODE-EXIT.
002200    EXIT.
