000100*
000200*    SLADRCLN.CBL
000300*    SELECT CLAUSE FOR THE CLEANED ADDRESS MASTER OUTPUT FILE.
000400*    SAME LAYOUT AS ADDRESS-MASTER-FILE - CARRIES THE ORIGINAL
000500*    ROWS PLUS ANY SPLIT CLONES MINTED BY THE RESOLVER.
000600*
000700    SELECT ADDRESS-CLEAN-FILE
000800        ASSIGN TO ADRCLN
000900        ORGANIZATION IS LINE SEQUENTIAL.
