000100*
000200*    SLADRMST.CBL
000300*    SELECT CLAUSE FOR THE ADDRESS MASTER FILE (FA).
000400*    ONE ADDRESS PER RECORD - HOUSE NUMBER, STREET, CITY, ZIP.
000500*    FILE IS READ IN FULL AT THE START OF THE RUN AND HELD IN
000600*    THE WS-ADR-TABLE (SEE WSADRTBL.CBL) FOR THE LIFE OF THE JOB.
000700*
000800    SELECT ADDRESS-MASTER-FILE
000900        ASSIGN TO ADRMST
001000        ORGANIZATION IS LINE SEQUENTIAL.
