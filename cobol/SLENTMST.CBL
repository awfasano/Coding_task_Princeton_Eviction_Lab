000100*
000200*    SLENTMST.CBL
000300*    SELECT CLAUSE FOR THE ENTITY MASTER FILE (FE).
000400*    KEY IS EID ONLY - NO OTHER ENTITY ATTRIBUTE IS EVER LOOKED
000500*    AT BY THE SCRUB RULES, SEE FDENTMST.CBL.
000600*
000700    SELECT ENTITY-MASTER-FILE
000800        ASSIGN TO ENTMST
000900        ORGANIZATION IS LINE SEQUENTIAL.
