000100*
000200*    SLRELCLN.CBL
000300*    SELECT CLAUSE FOR THE CLEANED RELATIONSHIP OUTPUT FILE.
000400*    SAME LAYOUT AS RELATE-FILE, AID_2 REFLECTS ANY REPOINTING
000500*    DONE DURING THE RESOLVE-AND-SPLIT PASS.
000600*
000700    SELECT RELATE-CLEAN-FILE
000800        ASSIGN TO RELCLN
000900        ORGANIZATION IS LINE SEQUENTIAL.
