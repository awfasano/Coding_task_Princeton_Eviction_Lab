000100*
000200*    SLRELFIL.CBL
000300*    SELECT CLAUSE FOR THE ENTITY-TO-ADDRESS RELATIONSHIP FILE
000400*    (R-FE-FA).  AID_2 ON THIS FILE GETS REPOINTED TO A NEW
000500*    ADDRESS-ID WHENEVER THE RESOLVER SPLITS AN ADDRESS.
000600*
000700    SELECT RELATE-FILE
000800        ASSIGN TO RELFIL
000900        ORGANIZATION IS LINE SEQUENTIAL.
