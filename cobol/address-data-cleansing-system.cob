000100*
000200*    ADDRESS-DATA-CLEANSING-SYSTEM.COB
000300*    BATCH ADDRESS-DATA CLEANSING AND DE-CONFLICTING ENGINE.
000400*
000500*    READS THE ADDRESS MASTER, ENTITY MASTER AND ENTITY-TO-ADDRESS
000600*    RELATIONSHIP FILE, JOINS THEM INTO ONE MERGED WORKING VIEW,
000700*    AND RUNS FIVE DATA-QUALITY RULES OVER THE VIEW.  EACH RULE
000800*    PROPOSES CHANGES ONLY - A SINGLE RESOLUTION PASS THEN APPLIES
000900*    THE PROPOSALS, SPLITTING OFF A NEW ADDRESS RECORD WHEREVER
001000*    THE SUPPORTING ENTITIES DISAGREE.  SEE THE DATA-QUALITY
001100*    GROUP'S RULE BOOK FOR THE BUSINESS JUSTIFICATION FOR EACH RULE.
001200*
001300IDENTIFICATION DIVISION.
001400PROGRAM-ID.    ADDRESS-DATA-CLEANSING-SYSTEM.
001500AUTHOR.        R J KOWALCZYK.
001600INSTALLATION.  DATA QUALITY GROUP - CENTRAL RECORDS DIVISION.
001700DATE-WRITTEN.  03/14/1988.
001800DATE-COMPILED.
001900SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
002000*
002100*    CHANGE LOG.
002200*
002300*    03/14/1988  RJK  REQ 1140  ORIGINAL PROGRAM - RULES 1 AND 3A
002400*                               (ZIP FILL/REPLACE) ONLY, NO SPLITTER.
002500*    04/02/1988  RJK  REQ 1140  ADDED RULE 3B (ADDRESS-KEYED ZIP FILL)
002600*                               PER DATA QUALITY GROUP REVIEW.
002700*    06/19/1988  RJK  REQ 1187  ADDED THE CONFLICT RESOLVER AND THE
002800*                               ADDRESS-SPLITTER LOGIC.
002900*    11/03/1988  MTB  REQ 1204  ADDED RULE 2 (STREET-NAME MAJORITY
003000*                               VOTE) - FIRST USE OF THE SHOP'S
003100*                               UNION-FIND ROUTINE ON THIS SYSTEM.
003200*    02/27/1989  MTB  REQ 1204  ADDED RULE 4 (FUZZY CITY BY ZIP),
003300*                               SHARING THE RULE 2 CLUSTERING CODE.
003400*    09/11/1989  RJK  REQ 1250  RAISED WS-ADR-MAX-OCCURS FROM 2500 TO
003500*                               4000 - Q3 ADDRESS FILE OUTGREW TABLE.
003600*    01/08/1990  DLP  REQ 1301  FIXED TIE-BREAK ON RULE 2/4 MAJORITY
003700*                               VOTE - WAS TAKING FIRST SEEN, SPEC
003800*                               CALLS FOR GREATER TEXT VALUE.
003900*    07/22/1990  DLP  REQ 1322  SPLIT-LOG NOW WRITTEN TO THE RUN LOG
004000*                               EVEN WHEN ZERO SPLITS OCCURRED.
004100*    03/15/1991  RJK  REQ 1390  RAISED WS-PRP-MAX-OCCURS AND
004200*                               WS-SPL-MAX-OCCURS FOR THE STATEWIDE
004300*                               ADDRESS CONVERSION RUN.
004400*    10/04/1991  MTB  REQ 1411  CORRECTED FULL-ADDRESS REBUILD TO
004500*                               DROP STREET SUFFIX AND UNIT PER THE
004600*                               DATA QUALITY GROUP'S DISPLAY STANDARD.
004700*    05/06/1993  DLP  REQ 1487  RELATIONSHIP REPOINT WAS MATCHING ON
004800*                               AID_2 ALONE - NOW ALSO CHECKS EID_1
004900*                               AGAINST THE MINORITY VALUE'S SUPPORT
005000*                               LIST, PER AUDIT FINDING 93-014.
005100*    02/14/1994  RJK  REQ 1502  ZIP VALIDITY CHECK MOVED TO A SHARED
005200*                               PARAGRAPH - WAS DUPLICATED IN THREE
005300*                               RULES.
005400*    08/30/1995  MTB  REQ 1560  NORMALIZATION MOVED TO A SHARED
005500*                               PARAGRAPH FOR THE SAME REASON.
005600*    04/17/1996  DLP  REQ 1611  ADDED THE ABEND-ON-TABLE-FULL CHECKS -
005700*                               A BAD INPUT FILE HAD SILENTLY
005800*                               TRUNCATED THE PROPOSAL LIST IN MARCH.
005900*    12/02/1996  RJK  REQ 1640  MINOR - RUN LOG NOW NAMES THE OUTPUT
006000*                               FILES ON THE CLOSING LINE.
006100*    09/19/1997  MTB  REQ 1698  RAISED WS-REL-MAX-OCCURS TO 6000 FOR
006200*                               THE COUNTY MERGE PROJECT.
006300*    01/06/1998  SKW  REQ 1740  YEAR-2000 REVIEW - NO DATE FIELDS ARE
006400*                               CARRIED OR COMPARED ANYWHERE IN THIS
006500*                               PROGRAM; NO CHANGES REQUIRED. SIGNED
006600*                               OFF PER MEMO DQ-98-004.
006700*    06/11/1999  SKW  REQ 1802  ADDED THE UPSI-0 TRACE SWITCH FOR
006800*                               PRODUCTION TROUBLESHOOTING WITHOUT A
006900*                               RECOMPILE.
007000*    03/29/2001  DLP  REQ 1855  CLONE-FOR-SPLIT NOW COPIES THE WHOLE
007100*                               ADDRESS ROW VIA THE TEXT REDEFINES
007200*                               INSTEAD OF FIELD-BY-FIELD MOVES.
007300*
007400ENVIRONMENT DIVISION.
007500CONFIGURATION SECTION.
007600SOURCE-COMPUTER.  IBM-4381.
007700OBJECT-COMPUTER.  IBM-4381.
007800SPECIAL-NAMES.
007900    UPSI-0 ON  STATUS IS WS-TRACE-SWITCH-ON
008000           OFF STATUS IS WS-TRACE-SWITCH-OFF.
008100INPUT-OUTPUT SECTION.
008200FILE-CONTROL.
008300
008400    COPY "SLADRMST.CBL".
008500    COPY "SLENTMST.CBL".
008600    COPY "SLRELFIL.CBL".
008700    COPY "SLADRCLN.CBL".
008800    COPY "SLRELCLN.CBL".
008900
009000DATA DIVISION.
009100FILE SECTION.
009200
009300    COPY "FDADRMST.CBL".
009400    COPY "FDENTMST.CBL".
009500    COPY "FDRELFIL.CBL".
009600    COPY "FDADRCLN.CBL".
009700    COPY "FDRELCLN.CBL".
009800
009900WORKING-STORAGE SECTION.
010000
010100    COPY "wscount.cbl".
010200    COPY "wsadrtbl.cbl".
010300    COPY "wsenttbl.cbl".
010400    COPY "wsreltbl.cbl".
010500    COPY "wsprptbl.cbl".
010600    COPY "wssplog.cbl".
010700    COPY "wsclstbl.cbl".
010800    COPY "wslevtbl.cbl".
010900    COPY "wsrsvtbl.cbl".
011000
011100PROCEDURE DIVISION.
011200
0113000000-MAIN-LOGIC.
011400
011500    PERFORM 0100-INITIALIZE-WORK-AREAS
011600        THRU 0100-INITIALIZE-WORK-AREAS-EXIT.
011700
011800    PERFORM 0200-LOAD-ADDRESS-MASTER
011900        THRU 0200-LOAD-ADDRESS-MASTER-EXIT.
012000    PERFORM 0300-LOAD-ENTITY-MASTER
012100        THRU 0300-LOAD-ENTITY-MASTER-EXIT.
012200    PERFORM 0400-LOAD-RELATIONSHIP-FILE
012300        THRU 0400-LOAD-RELATIONSHIP-FILE-EXIT.
012400
012500    IF WS-TRACE-SWITCH-ON
012600        DISPLAY "ADCS0000T LOAD COMPLETE - AID/EID/REL COUNTS FOLLOW"
012700        DISPLAY "ADCS0000T " WS-ADR-COUNT " " WS-ENT-COUNT
012800                " " WS-REL-COUNT.
012900
013000    DISPLAY "Loaded " WS-ADR-COUNT " address rows, "
013100            WS-ENT-COUNT " entity rows, "
013200            WS-REL-COUNT " relationship rows".
013300
013400    PERFORM 0500-BUILD-MERGED-VIEW
013500        THRU 0500-BUILD-MERGED-VIEW-EXIT.
013600
013700    PERFORM 1000-RUN-RULE-1-FILL-MISSING-ZIPS
013800        THRU 1000-RUN-RULE-1-FILL-MISSING-ZIPS-EXIT.
013900    PERFORM 1100-RUN-RULE-2-STREET-NAME-VOTE
014000        THRU 1100-RUN-RULE-2-STREET-NAME-VOTE-EXIT.
014100    PERFORM 1200-RUN-RULE-3A-REPLACE-INVALID-ZIPS
014200        THRU 1200-RUN-RULE-3A-REPLACE-INVALID-ZIPS-EXIT.
014300    PERFORM 1300-RUN-RULE-3B-FILL-ZIPS-BY-ADDRESS
014400        THRU 1300-RUN-RULE-3B-FILL-ZIPS-BY-ADDRESS-EXIT.
014500    PERFORM 1400-RUN-RULE-4-FUZZY-CITY-BY-ZIP
014600        THRU 1400-RUN-RULE-4-FUZZY-CITY-BY-ZIP-EXIT.
014700
014800    DISPLAY "Total proposals generated: " WS-PRP-COUNT.
014900
015000    PERFORM 2000-RESOLVE-AND-APPLY-CHANGES
015100        THRU 2000-RESOLVE-AND-APPLY-CHANGES-EXIT.
015200
015300    PERFORM 3000-WRITE-OUTPUT-FILES
015400        THRU 3000-WRITE-OUTPUT-FILES-EXIT.
015500
015600    STOP RUN.
015700
0158009900-ABEND-THE-RUN.
015900
016000    DISPLAY "ADCS9900E JOB TERMINATED ABNORMALLY - SEE PRIOR MESSAGE".
016100    STOP RUN.
016200
0163009900-ABEND-THE-RUN-EXIT.
016400    EXIT.
016500*
016600*    INITIALIZATION.
016700*
0168000100-INITIALIZE-WORK-AREAS.
016900
017000    MOVE ZERO TO WS-ADR-COUNT WS-ENT-COUNT WS-REL-COUNT
017100                 WS-PRP-COUNT WS-SPL-COUNT WS-MAX-AID.
017200    MOVE "N" TO WS-ADRMST-EOF-SW WS-ENTMST-EOF-SW WS-RELFIL-EOF-SW
017300                WS-ABEND-SW.
017400
0175000100-INITIALIZE-WORK-AREAS-EXIT.
017600    EXIT.
017700*
017800*    LOADER STEP 1/2 - ADDRESS MASTER.  TRACKS THE HIGHEST AID SEEN
017900*    SO THE RESOLVER KNOWS WHERE TO CONTINUE MINTING SPLIT AIDS.
018000*
0181000200-LOAD-ADDRESS-MASTER.
018200
018300    OPEN INPUT ADDRESS-MASTER-FILE.
018400    PERFORM 0210-READ-ADDRESS-MASTER-RECORD
018500        THRU 0210-READ-ADDRESS-MASTER-RECORD-EXIT
018600        UNTIL ADRMST-EOF.
018700    CLOSE ADDRESS-MASTER-FILE.
018800
0189000200-LOAD-ADDRESS-MASTER-EXIT.
019000    EXIT.
019100
0192000210-READ-ADDRESS-MASTER-RECORD.
019300
019400    READ ADDRESS-MASTER-FILE
019500        AT END
019600            MOVE "Y" TO WS-ADRMST-EOF-SW
019700            GO TO 0210-READ-ADDRESS-MASTER-RECORD-EXIT.
019800
019900    IF WS-ADR-COUNT = WS-ADR-MAX-OCCURS
020000        DISPLAY "ADCS0210E ADDRESS TABLE FULL AT " WS-ADR-MAX-OCCURS
020100                " ENTRIES - JOB ABENDING"
020200        MOVE "Y" TO WS-ABEND-SW
020300        PERFORM 9900-ABEND-THE-RUN THRU 9900-ABEND-THE-RUN-EXIT.
020400
020500    ADD 1 TO WS-ADR-COUNT.
020600    MOVE AM-AID                 TO WS-ADR-AID (WS-ADR-COUNT).
020700    MOVE AM-NUM1-C               TO WS-ADR-NUM1-C (WS-ADR-COUNT).
020800    MOVE AM-STREET-NAME-C        TO WS-ADR-STREET-NAME-C (WS-ADR-COUNT).
020900    MOVE AM-STREET-SUFFIX-C      TO WS-ADR-STREET-SUFFIX-C (WS-ADR-COUNT).
021000    MOVE AM-UNIT-C                TO WS-ADR-UNIT-C (WS-ADR-COUNT).
021100    MOVE AM-CITY-C                TO WS-ADR-CITY-C (WS-ADR-COUNT).
021200    MOVE AM-STATE-C               TO WS-ADR-STATE-C (WS-ADR-COUNT).
021300    MOVE AM-ZIP-C                 TO WS-ADR-ZIP-C (WS-ADR-COUNT).
021400    MOVE AM-FULL-ADDRESS-C        TO WS-ADR-FULL-ADDRESS-C (WS-ADR-COUNT).
021500
021600    IF AM-AID > WS-MAX-AID
021700        MOVE AM-AID TO WS-MAX-AID.
021800
0219000210-READ-ADDRESS-MASTER-RECORD-EXIT.
022000    EXIT.
022100*
022200*    LOADER STEP 1 - ENTITY MASTER.
022300*
0224000300-LOAD-ENTITY-MASTER.
022500
022600    OPEN INPUT ENTITY-MASTER-FILE.
022700    PERFORM 0310-READ-ENTITY-MASTER-RECORD
022800        THRU 0310-READ-ENTITY-MASTER-RECORD-EXIT
022900        UNTIL ENTMST-EOF.
023000    CLOSE ENTITY-MASTER-FILE.
023100
0232000300-LOAD-ENTITY-MASTER-EXIT.
023300    EXIT.
023400
0235000310-READ-ENTITY-MASTER-RECORD.
023600
023700    READ ENTITY-MASTER-FILE
023800        AT END
023900            MOVE "Y" TO WS-ENTMST-EOF-SW
024000            GO TO 0310-READ-ENTITY-MASTER-RECORD-EXIT.
024100
024200    IF WS-ENT-COUNT = WS-ENT-MAX-OCCURS
024300        DISPLAY "ADCS0310E ENTITY TABLE FULL AT " WS-ENT-MAX-OCCURS
024400                " ENTRIES - JOB ABENDING"
024500        MOVE "Y" TO WS-ABEND-SW
024600        PERFORM 9900-ABEND-THE-RUN THRU 9900-ABEND-THE-RUN-EXIT.
024700
024800    ADD 1 TO WS-ENT-COUNT.
024900    MOVE EM-EID TO WS-ENT-EID (WS-ENT-COUNT).
025000
0251000310-READ-ENTITY-MASTER-RECORD-EXIT.
025200    EXIT.
025300*
025400*    LOADER STEP 1 - RELATIONSHIP FILE.  THE JOINED ENTITY/ADDRESS
025500*    PORTIONS ARE FILLED IN LATER BY 0500-BUILD-MERGED-VIEW.
025600*
0257000400-LOAD-RELATIONSHIP-FILE.
025800
025900    OPEN INPUT RELATE-FILE.
026000    PERFORM 0410-READ-RELATIONSHIP-RECORD
026100        THRU 0410-READ-RELATIONSHIP-RECORD-EXIT
026200        UNTIL RELFIL-EOF.
026300    CLOSE RELATE-FILE.
026400
0265000400-LOAD-RELATIONSHIP-FILE-EXIT.
026600    EXIT.
026700
0268000410-READ-RELATIONSHIP-RECORD.
026900
027000    READ RELATE-FILE
027100        AT END
027200            MOVE "Y" TO WS-RELFIL-EOF-SW
027300            GO TO 0410-READ-RELATIONSHIP-RECORD-EXIT.
027400
027500    IF WS-REL-COUNT = WS-REL-MAX-OCCURS
027600        DISPLAY "ADCS0410E RELATIONSHIP TABLE FULL AT "
027700                WS-REL-MAX-OCCURS " ENTRIES - JOB ABENDING"
027800        MOVE "Y" TO WS-ABEND-SW
027900        PERFORM 9900-ABEND-THE-RUN THRU 9900-ABEND-THE-RUN-EXIT.
028000
028100    ADD 1 TO WS-REL-COUNT.
028200    MOVE RE-EID-1             TO WS-REL-EID-1 (WS-REL-COUNT).
028300    MOVE RE-AID-2              TO WS-REL-AID-2 (WS-REL-COUNT).
028400    MOVE RE-RELATIONSHIP-TYPE  TO WS-REL-RELATIONSHIP-TYPE (WS-REL-COUNT).
028500    MOVE RE-NUMBER             TO WS-REL-NUMBER (WS-REL-COUNT).
028600
0287000410-READ-RELATIONSHIP-RECORD-EXIT.
028800    EXIT.
028900*
029000*    LOADER STEP 3 - MERGED VIEW.  FOR EVERY RELATIONSHIP ROW,
029100*    ATTACH THE MATCHING ENTITY ROW (EID = EID_1) AND ADDRESS ROW
029200*    (AID = AID_2), LEFT JOIN ON BOTH - A ROW WITH NO MATCH IS LEFT
029300*    BLANK RATHER THAN DROPPED.  NORMALIZED FORMS ARE COMPUTED HERE
029400*    ONCE SO NO RULE EVER RE-NORMALIZES THE SAME VALUE.
029500*
0296000500-BUILD-MERGED-VIEW.
029700
029800    MOVE 1 TO WS-REL-IX.
029900    PERFORM 0510-BUILD-ONE-MERGED-ROW
030000        THRU 0510-BUILD-ONE-MERGED-ROW-EXIT
030100        VARYING WS-REL-IX FROM 1 BY 1
030200        UNTIL WS-REL-IX > WS-REL-COUNT.
030300
0304000500-BUILD-MERGED-VIEW-EXIT.
030500    EXIT.
030600
0307000510-BUILD-ONE-MERGED-ROW.
030800
030900    MOVE SPACES TO WS-REL-EID (WS-REL-IX).
031000    MOVE WS-REL-EID-1 (WS-REL-IX) TO WS-LOOKUP-EID.
031100    PERFORM 9200-LOOK-FOR-ENTITY-RECORD
031200        THRU 9201-LOOK-FOR-ENTITY-RECORD-EXIT.
031300    IF FOUND-ENTITY-RECORD
031400        MOVE WS-ENT-EID (WS-FOUND-ENT-IX) TO WS-REL-EID (WS-REL-IX).
031500
031600    MOVE SPACES TO WS-REL-NUM1-C (WS-REL-IX)
031700    MOVE SPACES TO WS-REL-STREET-NAME-C (WS-REL-IX)
031800    MOVE SPACES TO WS-REL-STREET-SUFFIX-C (WS-REL-IX)
031900    MOVE SPACES TO WS-REL-UNIT-C (WS-REL-IX)
032000    MOVE SPACES TO WS-REL-CITY-C (WS-REL-IX)
032100    MOVE SPACES TO WS-REL-STATE-C (WS-REL-IX)
032200    MOVE SPACES TO WS-REL-ZIP-C (WS-REL-IX).
032300
032400    MOVE WS-REL-AID-2 (WS-REL-IX) TO WS-LOOKUP-AID.
032500    PERFORM 9210-LOOK-FOR-ADDRESS-RECORD
032600        THRU 9211-LOOK-FOR-ADDRESS-RECORD-EXIT.
032700    IF FOUND-ADDRESS-RECORD
032800        MOVE WS-ADR-NUM1-C (WS-FOUND-ADR-IX)
032900                                TO WS-REL-NUM1-C (WS-REL-IX)
033000        MOVE WS-ADR-STREET-NAME-C (WS-FOUND-ADR-IX)
033100                                TO WS-REL-STREET-NAME-C (WS-REL-IX)
033200        MOVE WS-ADR-STREET-SUFFIX-C (WS-FOUND-ADR-IX)
033300                                TO WS-REL-STREET-SUFFIX-C (WS-REL-IX)
033400        MOVE WS-ADR-UNIT-C (WS-FOUND-ADR-IX)
033500                                TO WS-REL-UNIT-C (WS-REL-IX)
033600        MOVE WS-ADR-CITY-C (WS-FOUND-ADR-IX)
033700                                TO WS-REL-CITY-C (WS-REL-IX)
033800        MOVE WS-ADR-STATE-C (WS-FOUND-ADR-IX)
033900                                TO WS-REL-STATE-C (WS-REL-IX)
034000        MOVE WS-ADR-ZIP-C (WS-FOUND-ADR-IX)
034100                                TO WS-REL-ZIP-C (WS-REL-IX).
034200
034300    MOVE WS-REL-STREET-NAME-C (WS-REL-IX) TO WS-NORM-STREET-RESULT.
034400    PERFORM 9110-NORMALIZE-STREET-NAME.
034500    MOVE WS-NORM-STREET-RESULT TO WS-REL-STREET-NORM (WS-REL-IX).
034600
034700    MOVE WS-REL-CITY-C (WS-REL-IX) TO WS-NORM-CITY-RESULT.
034800    PERFORM 9120-NORMALIZE-CITY-NAME.
034900    MOVE WS-NORM-CITY-RESULT TO WS-REL-CITY-NORM (WS-REL-IX).
035000
035100    MOVE WS-REL-STATE-C (WS-REL-IX) TO WS-NORM-STATE-RESULT.
035200    PERFORM 9130-NORMALIZE-STATE-CODE.
035300    MOVE WS-NORM-STATE-RESULT TO WS-REL-STATE-NORM (WS-REL-IX).
035400
0355000510-BUILD-ONE-MERGED-ROW-EXIT.
035600    EXIT.
035700*
035800*    RULE 1 - FILL MISSING ZIPS (KEEP).  BUCKET THE MERGED VIEW BY
035900*    (EID_1, NUM1_C, STREET_NORM); WHERE THE BUCKET HAS EXACTLY ONE
036000*    DISTINCT VALID ZIP, PROPOSE IT FOR EVERY ROW IN THE BUCKET WHOSE
036100*    OWN ZIP IS BLANK.  1050/1060 ALSO SERVE RULE 3A BELOW SINCE BOTH
036200*    RULES SHARE THE SAME BUCKETING KEY.
036300*
0364001000-RUN-RULE-1-FILL-MISSING-ZIPS.
036500
036600    MOVE WS-PRP-COUNT TO WS-PRP-COUNT-BEFORE.
036700    PERFORM 1010-RULE1-BUCKET-DRIVER
036800        THRU 1010-RULE1-BUCKET-DRIVER-EXIT
036900        VARYING WS-REP-IX FROM 1 BY 1 UNTIL WS-REP-IX > WS-REL-COUNT.
037000    COMPUTE WS-PRINT-RULE-COUNT = WS-PRP-COUNT - WS-PRP-COUNT-BEFORE.
037100    ADD 1 TO WS-PRP-COUNT-BEFORE GIVING WS-PRINT-RULE-START-IX.
037200    MOVE WS-RULE-1-NAME TO WS-PRINT-RULE-NAME.
037300    PERFORM 8000-PRINT-RULE-RESULTS THRU 8000-PRINT-RULE-RESULTS-EXIT.
037400
0375001000-RUN-RULE-1-FILL-MISSING-ZIPS-EXIT.
037600    EXIT.
037700
0378001010-RULE1-BUCKET-DRIVER.
037900
038000    MOVE WS-REL-EID (WS-REP-IX)         TO WS-BKEY1-EID.
038100    MOVE WS-REL-NUM1-C (WS-REP-IX)      TO WS-BKEY1-NUM1.
038200    MOVE WS-REL-STREET-NORM (WS-REP-IX) TO WS-BKEY1-STREET-NORM.
038300    MOVE "N" TO WS-BUCKET-DUP-SW.
038400    IF WS-REP-IX > 1
038500        PERFORM 1020-CHECK-BUCKET-1-DUPLICATE
038600            THRU 1020-CHECK-BUCKET-1-DUPLICATE-EXIT
038700            VARYING WS-DUP-IX FROM 1 BY 1 UNTIL WS-DUP-IX >= WS-REP-IX.
038800    IF WS-BUCKET-ALREADY-SEEN
038900        GO TO 1010-RULE1-BUCKET-DRIVER-EXIT.
039000
039100    PERFORM 1050-FIND-CANONICAL-ZIP-FOR-KEY-1
039200        THRU 1050-FIND-CANONICAL-ZIP-FOR-KEY-1-EXIT.
039300    IF NOT WS-ZIP-HAS-CANONICAL
039400        GO TO 1010-RULE1-BUCKET-DRIVER-EXIT.
039500
039600    PERFORM 1030-APPLY-RULE-1-TO-BUCKET
039700        THRU 1030-APPLY-RULE-1-TO-BUCKET-EXIT
039800        VARYING WS-SCN-IX FROM 1 BY 1 UNTIL WS-SCN-IX > WS-REL-COUNT.
039900
0400001010-RULE1-BUCKET-DRIVER-EXIT.
040100    EXIT.
040200
0403001020-CHECK-BUCKET-1-DUPLICATE.
040400
040500    MOVE WS-REL-EID (WS-DUP-IX)         TO WS-CKEY1-EID.
040600    MOVE WS-REL-NUM1-C (WS-DUP-IX)      TO WS-CKEY1-NUM1.
040700    MOVE WS-REL-STREET-NORM (WS-DUP-IX) TO WS-CKEY1-STREET-NORM.
040800    IF WS-CANDIDATE-KEY-1 = WS-BUCKET-KEY-1
040900        MOVE "Y" TO WS-BUCKET-DUP-SW.
041000
0411001020-CHECK-BUCKET-1-DUPLICATE-EXIT.
041200    EXIT.
041300
0414001030-APPLY-RULE-1-TO-BUCKET.
041500
041600    MOVE WS-REL-EID (WS-SCN-IX)         TO WS-CKEY1-EID.
041700    MOVE WS-REL-NUM1-C (WS-SCN-IX)      TO WS-CKEY1-NUM1.
041800    MOVE WS-REL-STREET-NORM (WS-SCN-IX) TO WS-CKEY1-STREET-NORM.
041900    IF WS-CANDIDATE-KEY-1 NOT = WS-BUCKET-KEY-1
042000        GO TO 1030-APPLY-RULE-1-TO-BUCKET-EXIT.
042100    IF WS-REL-ZIP-C (WS-SCN-IX) NOT = SPACES
042200        GO TO 1030-APPLY-RULE-1-TO-BUCKET-EXIT.
042300
042400    MOVE WS-REL-AID-2 (WS-SCN-IX)   TO WS-NEW-PRP-AID.
042500    MOVE WS-REL-EID-1 (WS-SCN-IX)   TO WS-NEW-PRP-EID.
042600    MOVE WS-COLUMN-ZIP              TO WS-NEW-PRP-COLUMN.
042700    MOVE SPACES                     TO WS-NEW-PRP-ORIGINAL.
042800    MOVE WS-ZIP-CANONICAL-VALUE     TO WS-NEW-PRP-PROPOSED.
042900    MOVE WS-RULE-1-NAME             TO WS-NEW-PRP-RULE.
043000    PERFORM 9600-ADD-PROPOSAL-RECORD
043100        THRU 9600-ADD-PROPOSAL-RECORD-EXIT.
043200
0433001030-APPLY-RULE-1-TO-BUCKET-EXIT.
043400    EXIT.
043500*
043600*    SHARED CANONICAL-ZIP FINDER FOR RULES 1 AND 3A - REPRESENTATIVE
043700*    ROW'S KEY MUST ALREADY BE IN WS-BUCKET-KEY-1.  A BUCKET HAS A
043800*    CANONICAL ZIP ONLY WHEN EXACTLY ONE DISTINCT VALID ZIP APPEARS
043900*    AMONG ITS MEMBERS.
044000*
0441001050-FIND-CANONICAL-ZIP-FOR-KEY-1.
044200
044300    MOVE ZERO TO WS-ZIP-DISTINCT-COUNT.
044400    MOVE "N"  TO WS-ZIP-CANONICAL-SW.
044500    PERFORM 1060-SCAN-BUCKET-1-FOR-ZIPS
044600        THRU 1060-SCAN-BUCKET-1-FOR-ZIPS-EXIT
044700        VARYING WS-SCN-IX FROM 1 BY 1 UNTIL WS-SCN-IX > WS-REL-COUNT.
044800    IF WS-ZIP-DISTINCT-COUNT = 1
044900        MOVE WS-ZIP-DISTINCT-VALUE (1) TO WS-ZIP-CANONICAL-VALUE
045000        MOVE "Y" TO WS-ZIP-CANONICAL-SW.
045100
0452001050-FIND-CANONICAL-ZIP-FOR-KEY-1-EXIT.
045300    EXIT.
045400
0455001060-SCAN-BUCKET-1-FOR-ZIPS.
045600
045700    MOVE WS-REL-EID (WS-SCN-IX)         TO WS-CKEY1-EID.
045800    MOVE WS-REL-NUM1-C (WS-SCN-IX)      TO WS-CKEY1-NUM1.
045900    MOVE WS-REL-STREET-NORM (WS-SCN-IX) TO WS-CKEY1-STREET-NORM.
046000    IF WS-CANDIDATE-KEY-1 NOT = WS-BUCKET-KEY-1
046100        GO TO 1060-SCAN-BUCKET-1-FOR-ZIPS-EXIT.
046200
046300    MOVE WS-REL-ZIP-C (WS-SCN-IX) TO WS-ZIP-CHECK-VALUE.
046400    PERFORM 9100-VALIDATE-ZIP-CODE THRU 9100-VALIDATE-ZIP-CODE-EXIT.
046500    IF NOT WS-ZIP-IS-VALID
046600        GO TO 1060-SCAN-BUCKET-1-FOR-ZIPS-EXIT.
046700
046800    MOVE 1 TO WS-CLU-IX.
0469001061-CHECK-ZIP-1-ALREADY-LISTED.
047000    IF WS-CLU-IX > WS-ZIP-DISTINCT-COUNT
047100        GO TO 1062-ADD-ZIP-1-TO-DISTINCT-LIST.
047200    IF WS-ZIP-DISTINCT-VALUE (WS-CLU-IX) = WS-REL-ZIP-C (WS-SCN-IX)
047300        GO TO 1060-SCAN-BUCKET-1-FOR-ZIPS-EXIT.
047400    ADD 1 TO WS-CLU-IX.
047500    GO TO 1061-CHECK-ZIP-1-ALREADY-LISTED.
047600
0477001062-ADD-ZIP-1-TO-DISTINCT-LIST.
047800    ADD 1 TO WS-ZIP-DISTINCT-COUNT.
047900    IF WS-ZIP-DISTINCT-COUNT <= 10
048000        MOVE WS-REL-ZIP-C (WS-SCN-IX)
048100                        TO WS-ZIP-DISTINCT-VALUE (WS-ZIP-DISTINCT-COUNT).
048200
0483001060-SCAN-BUCKET-1-FOR-ZIPS-EXIT.
048400    EXIT.
048500*
048600*    RULE 3A - REPLACE INVALID ZIPS.  SAME BUCKETING AND CANONICAL-
048700*    ZIP LOGIC AS RULE 1 (PARAGRAPHS 1020/1050/1060 ABOVE ARE SHARED
048800*    UNCHANGED) BUT TARGETS ROWS WHOSE OWN ZIP IS PRESENT AND INVALID
048900*    RATHER THAN BLANK.
049000*
0491001200-RUN-RULE-3A-REPLACE-INVALID-ZIPS.
049200
049300    MOVE WS-PRP-COUNT TO WS-PRP-COUNT-BEFORE.
049400    PERFORM 1210-RULE3A-BUCKET-DRIVER
049500        THRU 1210-RULE3A-BUCKET-DRIVER-EXIT
049600        VARYING WS-REP-IX FROM 1 BY 1 UNTIL WS-REP-IX > WS-REL-COUNT.
049700    COMPUTE WS-PRINT-RULE-COUNT = WS-PRP-COUNT - WS-PRP-COUNT-BEFORE.
049800    ADD 1 TO WS-PRP-COUNT-BEFORE GIVING WS-PRINT-RULE-START-IX.
049900    MOVE WS-RULE-3A-NAME TO WS-PRINT-RULE-NAME.
050000    PERFORM 8000-PRINT-RULE-RESULTS THRU 8000-PRINT-RULE-RESULTS-EXIT.
050100
0502001200-RUN-RULE-3A-REPLACE-INVALID-ZIPS-EXIT.
050300    EXIT.
050400
0505001210-RULE3A-BUCKET-DRIVER.
050600
050700    MOVE WS-REL-EID (WS-REP-IX)         TO WS-BKEY1-EID.
050800    MOVE WS-REL-NUM1-C (WS-REP-IX)      TO WS-BKEY1-NUM1.
050900    MOVE WS-REL-STREET-NORM (WS-REP-IX) TO WS-BKEY1-STREET-NORM.
051000    MOVE "N" TO WS-BUCKET-DUP-SW.
051100    IF WS-REP-IX > 1
051200        PERFORM 1020-CHECK-BUCKET-1-DUPLICATE
051300            THRU 1020-CHECK-BUCKET-1-DUPLICATE-EXIT
051400            VARYING WS-DUP-IX FROM 1 BY 1 UNTIL WS-DUP-IX >= WS-REP-IX.
051500    IF WS-BUCKET-ALREADY-SEEN
051600        GO TO 1210-RULE3A-BUCKET-DRIVER-EXIT.
051700
051800    PERFORM 1050-FIND-CANONICAL-ZIP-FOR-KEY-1
051900        THRU 1050-FIND-CANONICAL-ZIP-FOR-KEY-1-EXIT.
052000    IF NOT WS-ZIP-HAS-CANONICAL
052100        GO TO 1210-RULE3A-BUCKET-DRIVER-EXIT.
052200
052300    PERFORM 1230-APPLY-RULE-3A-TO-BUCKET
052400        THRU 1230-APPLY-RULE-3A-TO-BUCKET-EXIT
052500        VARYING WS-SCN-IX FROM 1 BY 1 UNTIL WS-SCN-IX > WS-REL-COUNT.
052600
0527001210-RULE3A-BUCKET-DRIVER-EXIT.
052800    EXIT.
052900
0530001230-APPLY-RULE-3A-TO-BUCKET.
053100
053200    MOVE WS-REL-EID (WS-SCN-IX)         TO WS-CKEY1-EID.
053300    MOVE WS-REL-NUM1-C (WS-SCN-IX)      TO WS-CKEY1-NUM1.
053400    MOVE WS-REL-STREET-NORM (WS-SCN-IX) TO WS-CKEY1-STREET-NORM.
053500    IF WS-CANDIDATE-KEY-1 NOT = WS-BUCKET-KEY-1
053600        GO TO 1230-APPLY-RULE-3A-TO-BUCKET-EXIT.
053700
053800    MOVE WS-REL-ZIP-C (WS-SCN-IX) TO WS-ZIP-CHECK-VALUE.
053900    PERFORM 9100-VALIDATE-ZIP-CODE THRU 9100-VALIDATE-ZIP-CODE-EXIT.
054000    IF NOT WS-ZIP-IS-INVALID
054100        GO TO 1230-APPLY-RULE-3A-TO-BUCKET-EXIT.
054200
054300    MOVE WS-REL-AID-2 (WS-SCN-IX)   TO WS-NEW-PRP-AID.
054400    MOVE WS-REL-EID-1 (WS-SCN-IX)   TO WS-NEW-PRP-EID.
054500    MOVE WS-COLUMN-ZIP              TO WS-NEW-PRP-COLUMN.
054600    MOVE WS-REL-ZIP-C (WS-SCN-IX)   TO WS-NEW-PRP-ORIGINAL.
054700    MOVE WS-ZIP-CANONICAL-VALUE     TO WS-NEW-PRP-PROPOSED.
054800    MOVE WS-RULE-3A-NAME            TO WS-NEW-PRP-RULE.
054900    PERFORM 9600-ADD-PROPOSAL-RECORD
055000        THRU 9600-ADD-PROPOSAL-RECORD-EXIT.
055100
0552001230-APPLY-RULE-3A-TO-BUCKET-EXIT.
055300    EXIT.
055400*
055500*    RULE 3B - FILL MISSING ZIPS BY ADDRESS.  SAME IDEA AS RULE 1 BUT
055600*    GROUPED BY THE PHYSICAL ADDRESS (STATE, CITY, STREET, HOUSE
055700*    NUMBER) INSTEAD OF BY ENTITY, SO ONE ENTITY'S CONFIRMED ZIP CAN
055800*    FILL ANOTHER ENTITY'S BLANK ZIP AT THE SAME PHYSICAL ADDRESS.
055900*    ROWS WITH NO HOUSE NUMBER ARE EXCLUDED ENTIRELY - THERE IS
056000*    NOTHING TO GROUP THEM ON.
056100*
0562001300-RUN-RULE-3B-FILL-ZIPS-BY-ADDRESS.
056300
056400    MOVE WS-PRP-COUNT TO WS-PRP-COUNT-BEFORE.
056500    PERFORM 1310-RULE3B-BUCKET-DRIVER
056600        THRU 1310-RULE3B-BUCKET-DRIVER-EXIT
056700        VARYING WS-REP-IX FROM 1 BY 1 UNTIL WS-REP-IX > WS-REL-COUNT.
056800    COMPUTE WS-PRINT-RULE-COUNT = WS-PRP-COUNT - WS-PRP-COUNT-BEFORE.
056900    ADD 1 TO WS-PRP-COUNT-BEFORE GIVING WS-PRINT-RULE-START-IX.
057000    MOVE WS-RULE-3B-NAME TO WS-PRINT-RULE-NAME.
057100    PERFORM 8000-PRINT-RULE-RESULTS THRU 8000-PRINT-RULE-RESULTS-EXIT.
057200
0573001300-RUN-RULE-3B-FILL-ZIPS-BY-ADDRESS-EXIT.
057400    EXIT.
057500
0576001310-RULE3B-BUCKET-DRIVER.
057700
057800    IF WS-REL-NUM1-C (WS-REP-IX) = SPACES
057900        GO TO 1310-RULE3B-BUCKET-DRIVER-EXIT.
058000
058100    MOVE WS-REL-STATE-NORM (WS-REP-IX)  TO WS-BKEY3B-STATE-NORM.
058200    MOVE WS-REL-CITY-NORM (WS-REP-IX)   TO WS-BKEY3B-CITY-NORM.
058300    MOVE WS-REL-STREET-NORM (WS-REP-IX) TO WS-BKEY3B-STREET-NORM.
058400    MOVE WS-REL-NUM1-C (WS-REP-IX)      TO WS-BKEY3B-NUM1.
058500    MOVE "N" TO WS-BUCKET-DUP-SW.
058600    IF WS-REP-IX > 1
058700        PERFORM 1320-CHECK-BUCKET-3B-DUPLICATE
058800            THRU 1320-CHECK-BUCKET-3B-DUPLICATE-EXIT
058900            VARYING WS-DUP-IX FROM 1 BY 1 UNTIL WS-DUP-IX >= WS-REP-IX.
059000    IF WS-BUCKET-ALREADY-SEEN
059100        GO TO 1310-RULE3B-BUCKET-DRIVER-EXIT.
059200
059300    PERFORM 1350-FIND-CANONICAL-ZIP-FOR-KEY-3B
059400        THRU 1350-FIND-CANONICAL-ZIP-FOR-KEY-3B-EXIT.
059500    IF NOT WS-ZIP-HAS-CANONICAL
059600        GO TO 1310-RULE3B-BUCKET-DRIVER-EXIT.
059700
059800    PERFORM 1330-APPLY-RULE-3B-TO-BUCKET
059900        THRU 1330-APPLY-RULE-3B-TO-BUCKET-EXIT
060000        VARYING WS-SCN-IX FROM 1 BY 1 UNTIL WS-SCN-IX > WS-REL-COUNT.
060100
0602001310-RULE3B-BUCKET-DRIVER-EXIT.
060300    EXIT.
060400
0605001320-CHECK-BUCKET-3B-DUPLICATE.
060600
060700    IF WS-REL-NUM1-C (WS-DUP-IX) = SPACES
060800        GO TO 1320-CHECK-BUCKET-3B-DUPLICATE-EXIT.
060900    MOVE WS-REL-STATE-NORM (WS-DUP-IX)  TO WS-CKEY3B-STATE-NORM.
061000    MOVE WS-REL-CITY-NORM (WS-DUP-IX)   TO WS-CKEY3B-CITY-NORM.
061100    MOVE WS-REL-STREET-NORM (WS-DUP-IX) TO WS-CKEY3B-STREET-NORM.
061200    MOVE WS-REL-NUM1-C (WS-DUP-IX)      TO WS-CKEY3B-NUM1.
061300    IF WS-CANDIDATE-KEY-3B = WS-BUCKET-KEY-3B
061400        MOVE "Y" TO WS-BUCKET-DUP-SW.
061500
0616001320-CHECK-BUCKET-3B-DUPLICATE-EXIT.
061700    EXIT.
061800
0619001330-APPLY-RULE-3B-TO-BUCKET.
062000
062100    IF WS-REL-NUM1-C (WS-SCN-IX) = SPACES
062200        GO TO 1330-APPLY-RULE-3B-TO-BUCKET-EXIT.
062300    MOVE WS-REL-STATE-NORM (WS-SCN-IX)  TO WS-CKEY3B-STATE-NORM.
062400    MOVE WS-REL-CITY-NORM (WS-SCN-IX)   TO WS-CKEY3B-CITY-NORM.
062500    MOVE WS-REL-STREET-NORM (WS-SCN-IX) TO WS-CKEY3B-STREET-NORM.
062600    MOVE WS-REL-NUM1-C (WS-SCN-IX)      TO WS-CKEY3B-NUM1.
062700    IF WS-CANDIDATE-KEY-3B NOT = WS-BUCKET-KEY-3B
062800        GO TO 1330-APPLY-RULE-3B-TO-BUCKET-EXIT.
062900    IF WS-REL-ZIP-C (WS-SCN-IX) NOT = SPACES
063000        GO TO 1330-APPLY-RULE-3B-TO-BUCKET-EXIT.
063100
063200    MOVE WS-REL-AID-2 (WS-SCN-IX)   TO WS-NEW-PRP-AID.
063300    MOVE SPACES                     TO WS-NEW-PRP-EID.
063400    MOVE WS-COLUMN-ZIP              TO WS-NEW-PRP-COLUMN.
063500    MOVE SPACES                     TO WS-NEW-PRP-ORIGINAL.
063600    MOVE WS-ZIP-CANONICAL-VALUE     TO WS-NEW-PRP-PROPOSED.
063700    MOVE WS-RULE-3B-NAME            TO WS-NEW-PRP-RULE.
063800    PERFORM 9600-ADD-PROPOSAL-RECORD
063900        THRU 9600-ADD-PROPOSAL-RECORD-EXIT.
064000
0641001330-APPLY-RULE-3B-TO-BUCKET-EXIT.
064200    EXIT.
064300*
064400*    SHARED CANONICAL-ZIP FINDER FOR RULE 3B - SAME IDEA AS 1050/1060
064500*    ABOVE BUT KEYED ON WS-BUCKET-KEY-3B AND EXCLUDING ROWS WITH NO
064600*    HOUSE NUMBER.
064700*
0648001350-FIND-CANONICAL-ZIP-FOR-KEY-3B.
064900
065000    MOVE ZERO TO WS-ZIP-DISTINCT-COUNT.
065100    MOVE "N"  TO WS-ZIP-CANONICAL-SW.
065200    PERFORM 1360-SCAN-BUCKET-3B-FOR-ZIPS
065300        THRU 1360-SCAN-BUCKET-3B-FOR-ZIPS-EXIT
065400        VARYING WS-SCN-IX FROM 1 BY 1 UNTIL WS-SCN-IX > WS-REL-COUNT.
065500    IF WS-ZIP-DISTINCT-COUNT = 1
065600        MOVE WS-ZIP-DISTINCT-VALUE (1) TO WS-ZIP-CANONICAL-VALUE
065700        MOVE "Y" TO WS-ZIP-CANONICAL-SW.
065800
0659001350-FIND-CANONICAL-ZIP-FOR-KEY-3B-EXIT.
066000    EXIT.
066100
0662001360-SCAN-BUCKET-3B-FOR-ZIPS.
066300
066400    IF WS-REL-NUM1-C (WS-SCN-IX) = SPACES
066500        GO TO 1360-SCAN-BUCKET-3B-FOR-ZIPS-EXIT.
066600    MOVE WS-REL-STATE-NORM (WS-SCN-IX)  TO WS-CKEY3B-STATE-NORM.
066700    MOVE WS-REL-CITY-NORM (WS-SCN-IX)   TO WS-CKEY3B-CITY-NORM.
066800    MOVE WS-REL-STREET-NORM (WS-SCN-IX) TO WS-CKEY3B-STREET-NORM.
066900    MOVE WS-REL-NUM1-C (WS-SCN-IX)      TO WS-CKEY3B-NUM1.
067000    IF WS-CANDIDATE-KEY-3B NOT = WS-BUCKET-KEY-3B
067100        GO TO 1360-SCAN-BUCKET-3B-FOR-ZIPS-EXIT.
067200
067300    MOVE WS-REL-ZIP-C (WS-SCN-IX) TO WS-ZIP-CHECK-VALUE.
067400    PERFORM 9100-VALIDATE-ZIP-CODE THRU 9100-VALIDATE-ZIP-CODE-EXIT.
067500    IF NOT WS-ZIP-IS-VALID
067600        GO TO 1360-SCAN-BUCKET-3B-FOR-ZIPS-EXIT.
067700
067800    MOVE 1 TO WS-CLU-IX.
0679001361-CHECK-ZIP-3B-ALREADY-LISTED.
068000    IF WS-CLU-IX > WS-ZIP-DISTINCT-COUNT
068100        GO TO 1362-ADD-ZIP-3B-TO-DISTINCT-LIST.
068200    IF WS-ZIP-DISTINCT-VALUE (WS-CLU-IX) = WS-REL-ZIP-C (WS-SCN-IX)
068300        GO TO 1360-SCAN-BUCKET-3B-FOR-ZIPS-EXIT.
068400    ADD 1 TO WS-CLU-IX.
068500    GO TO 1361-CHECK-ZIP-3B-ALREADY-LISTED.
068600
0687001362-ADD-ZIP-3B-TO-DISTINCT-LIST.
068800    ADD 1 TO WS-ZIP-DISTINCT-COUNT.
068900    IF WS-ZIP-DISTINCT-COUNT <= 10
069000        MOVE WS-REL-ZIP-C (WS-SCN-IX)
069100                        TO WS-ZIP-DISTINCT-VALUE (WS-ZIP-DISTINCT-COUNT).
069200
0693001360-SCAN-BUCKET-3B-FOR-ZIPS-EXIT.
069400    EXIT.
069500*
069600*    RULE 2 - STREET-NAME MAJORITY VOTE.  BUCKET BY (EID_1, NUM1_C)
069700*    AMONG ROWS THAT CARRY AN AID, AN ENTITY AND A HOUSE NUMBER AND A
069800*    STREET NAME.  BUILD THE DISTINCT-SPELLING TABLES, UNION SIMILAR
069900*    SPELLINGS BY EDIT DISTANCE, THEN FOR EVERY CLUSTER WITH TWO OR
070000*    MORE DISTINCT ORIGINAL SPELLINGS PROPOSE THE MOST-FREQUENT ONE
070100*    (TIES BROKEN BY THE GREATER TEXT VALUE) FOR EVERY ROW NOT
070200*    ALREADY SPELLED THAT WAY.
070300*
0704001100-RUN-RULE-2-STREET-NAME-VOTE.
070500
070600    MOVE WS-PRP-COUNT TO WS-PRP-COUNT-BEFORE.
070700    PERFORM 1110-RULE2-BUCKET-DRIVER
070800        THRU 1110-RULE2-BUCKET-DRIVER-EXIT
070900        VARYING WS-REP-IX FROM 1 BY 1 UNTIL WS-REP-IX > WS-REL-COUNT.
071000    COMPUTE WS-PRINT-RULE-COUNT = WS-PRP-COUNT - WS-PRP-COUNT-BEFORE.
071100    ADD 1 TO WS-PRP-COUNT-BEFORE GIVING WS-PRINT-RULE-START-IX.
071200    MOVE WS-RULE-2-NAME TO WS-PRINT-RULE-NAME.
071300    PERFORM 8000-PRINT-RULE-RESULTS THRU 8000-PRINT-RULE-RESULTS-EXIT.
071400
0715001100-RUN-RULE-2-STREET-NAME-VOTE-EXIT.
071600    EXIT.
071700
0718001110-RULE2-BUCKET-DRIVER.
071900
072000    IF WS-REL-EID (WS-REP-IX)          = SPACES
072100            OR WS-REL-NUM1-C (WS-REP-IX)      = SPACES
072200            OR WS-REL-STREET-NAME-C (WS-REP-IX) = SPACES
072300        GO TO 1110-RULE2-BUCKET-DRIVER-EXIT.
072400
072500    MOVE WS-REL-EID (WS-REP-IX)    TO WS-BKEY2-EID.
072600    MOVE WS-REL-NUM1-C (WS-REP-IX) TO WS-BKEY2-NUM1.
072700    MOVE "N" TO WS-BUCKET-DUP-SW.
072800    IF WS-REP-IX > 1
072900        PERFORM 1120-CHECK-BUCKET-2-DUPLICATE
073000            THRU 1120-CHECK-BUCKET-2-DUPLICATE-EXIT
073100            VARYING WS-DUP-IX FROM 1 BY 1 UNTIL WS-DUP-IX >= WS-REP-IX.
073200    IF WS-BUCKET-ALREADY-SEEN
073300        GO TO 1110-RULE2-BUCKET-DRIVER-EXIT.
073400
073500    PERFORM 1130-BUILD-CLUSTER-TABLES-2
073600        THRU 1130-BUILD-CLUSTER-TABLES-2-EXIT.
073700    IF WS-CLU-VALUE-COUNT < 2
073800        GO TO 1110-RULE2-BUCKET-DRIVER-EXIT.
073900
074000    PERFORM 9400-INIT-UNION-FIND THRU 9400-INIT-UNION-FIND-EXIT.
074100    PERFORM 1140-CLUSTER-PAIRWISE-UNION
074200        THRU 1140-CLUSTER-PAIRWISE-UNION-EXIT.
074300    PERFORM 1150-APPLY-CLUSTERS-2
074400        THRU 1150-APPLY-CLUSTERS-2-EXIT.
074500
0746001110-RULE2-BUCKET-DRIVER-EXIT.
074700    EXIT.
074800
0749001120-CHECK-BUCKET-2-DUPLICATE.
075000
075100    IF WS-REL-EID (WS-DUP-IX)          = SPACES
075200            OR WS-REL-NUM1-C (WS-DUP-IX)      = SPACES
075300            OR WS-REL-STREET-NAME-C (WS-DUP-IX) = SPACES
075400        GO TO 1120-CHECK-BUCKET-2-DUPLICATE-EXIT.
075500    IF WS-REL-EID (WS-DUP-IX)    = WS-BKEY2-EID
075600            AND WS-REL-NUM1-C (WS-DUP-IX) = WS-BKEY2-NUM1
075700        MOVE "Y" TO WS-BUCKET-DUP-SW.
075800
0759001120-CHECK-BUCKET-2-DUPLICATE-EXIT.
076000    EXIT.
076100*
076200*    1130 SCANS THE WHOLE MERGED VIEW FOR THE CURRENT (EID_1,NUM1_C)
076300*    BUCKET AND BUILDS TWO TABLES: THE DISTINCT NORMALIZED SPELLINGS
076400*    (WS-CLU-VALUE-TABLE, WHAT UNION-FIND CLUSTERS) AND THE DISTINCT
076500*    ORIGINAL SPELLINGS WITH THEIR FREQUENCY (WS-CLU-ORIG-TABLE, WHAT
076600*    THE "MOST FREQUENT SPELLING" VOTE IS ACTUALLY COUNTED OVER).
076700*
0768001130-BUILD-CLUSTER-TABLES-2.
076900
077000    MOVE ZERO TO WS-CLU-VALUE-COUNT.
077100    MOVE ZERO TO WS-CLU-ORIG-COUNT.
077200    PERFORM 1131-SCAN-ROW-FOR-CLUSTER-2
077300        THRU 1131-SCAN-ROW-FOR-CLUSTER-2-EXIT
077400        VARYING WS-SCN-IX FROM 1 BY 1 UNTIL WS-SCN-IX > WS-REL-COUNT.
077500
0776001130-BUILD-CLUSTER-TABLES-2-EXIT.
077700    EXIT.
077800
0779001131-SCAN-ROW-FOR-CLUSTER-2.
078000
078100    IF WS-REL-EID (WS-SCN-IX)          = SPACES
078200            OR WS-REL-NUM1-C (WS-SCN-IX)      = SPACES
078300            OR WS-REL-STREET-NAME-C (WS-SCN-IX) = SPACES
078400        GO TO 1131-SCAN-ROW-FOR-CLUSTER-2-EXIT.
078500    IF WS-REL-EID (WS-SCN-IX) NOT = WS-BKEY2-EID
078600            OR WS-REL-NUM1-C (WS-SCN-IX) NOT = WS-BKEY2-NUM1
078700        GO TO 1131-SCAN-ROW-FOR-CLUSTER-2-EXIT.
078800
078900    MOVE WS-REL-STREET-NORM (WS-SCN-IX) TO WS-LEV-STR1.
079000    PERFORM 1132-FIND-OR-ADD-NORM-VALUE-2
079100        THRU 1132-FIND-OR-ADD-NORM-VALUE-2-EXIT.
079200    PERFORM 1133-FIND-OR-ADD-ORIG-TEXT-2
079300        THRU 1133-FIND-OR-ADD-ORIG-TEXT-2-EXIT.
079400
0795001131-SCAN-ROW-FOR-CLUSTER-2-EXIT.
079600    EXIT.
079700
0798001132-FIND-OR-ADD-NORM-VALUE-2.
079900
080000    MOVE 1 TO WS-CLU-JX.
0801001132A-FIND-NORM-VALUE-2-LOOP.
080200    IF WS-CLU-JX > WS-CLU-VALUE-COUNT
080300        GO TO 1132B-ADD-NORM-VALUE-2.
080400    IF WS-CLU-NORM-VALUE (WS-CLU-JX) = WS-REL-STREET-NORM (WS-SCN-IX)
080500        MOVE WS-CLU-JX TO WS-CLU-BEST-IX
080600        GO TO 1132-FIND-OR-ADD-NORM-VALUE-2-EXIT.
080700    ADD 1 TO WS-CLU-JX.
080800    GO TO 1132A-FIND-NORM-VALUE-2-LOOP.
080900
0810001132B-ADD-NORM-VALUE-2.
081100    IF WS-CLU-VALUE-COUNT = WS-CLU-MAX-OCCURS
081200        GO TO 1132-FIND-OR-ADD-NORM-VALUE-2-EXIT.
081300    ADD 1 TO WS-CLU-VALUE-COUNT.
081400    MOVE WS-REL-STREET-NORM (WS-SCN-IX)
081500                             TO WS-CLU-NORM-VALUE (WS-CLU-VALUE-COUNT).
081600    MOVE WS-CLU-VALUE-COUNT TO WS-CLU-BEST-IX.
081700
0818001132-FIND-OR-ADD-NORM-VALUE-2-EXIT.
081900    EXIT.
082000
0821001133-FIND-OR-ADD-ORIG-TEXT-2.
082200
082300    MOVE 1 TO WS-CLU-JX.
0824001133A-FIND-ORIG-TEXT-2-LOOP.
082500    IF WS-CLU-JX > WS-CLU-ORIG-COUNT
082600        GO TO 1133B-ADD-ORIG-TEXT-2.
082700    IF WS-CLU-ORIG-TEXT (WS-CLU-JX) = WS-REL-STREET-NAME-C (WS-SCN-IX)
082800        ADD 1 TO WS-CLU-ORIG-FREQUENCY (WS-CLU-JX)
082900        GO TO 1133-FIND-OR-ADD-ORIG-TEXT-2-EXIT.
083000    ADD 1 TO WS-CLU-JX.
083100    GO TO 1133A-FIND-ORIG-TEXT-2-LOOP.
083200
0833001133B-ADD-ORIG-TEXT-2.
083400    IF WS-CLU-ORIG-COUNT = WS-CLU-MAX-OCCURS
083500        GO TO 1133-FIND-OR-ADD-ORIG-TEXT-2-EXIT.
083600    ADD 1 TO WS-CLU-ORIG-COUNT.
083700    MOVE WS-REL-STREET-NAME-C (WS-SCN-IX)
083800                               TO WS-CLU-ORIG-TEXT (WS-CLU-ORIG-COUNT).
083900    MOVE WS-CLU-BEST-IX        TO WS-CLU-ORIG-NORM-IX (WS-CLU-ORIG-COUNT).
084000    MOVE 1                     TO WS-CLU-ORIG-FREQUENCY (WS-CLU-ORIG-COUNT).
084100
0842001133-FIND-OR-ADD-ORIG-TEXT-2-EXIT.
084300    EXIT.
084400*
084500*    1140 UNIONS EVERY PAIR OF DISTINCT NORMALIZED SPELLINGS WHOSE
084600*    EDIT-DISTANCE RATIO IS BELOW THE 10% THRESHOLD.  SHARED BY RULES
084700*    2 AND 4 - IT ONLY EVER TOUCHES WS-CLU-VALUE-TABLE, NOT THE
084800*    ORIGINAL-SPELLING TABLE, SO IT DOES NOT CARE WHICH RULE IS
084900*    RUNNING.  TESTING EVERY PAIR MAKES THE FINAL PARTITION THE SAME
085000*    NO MATTER WHAT ORDER THE PAIRS ARE VISITED IN, SO NO SORT BY
085100*    LENGTH IS NEEDED FIRST.
085200*
0853001140-CLUSTER-PAIRWISE-UNION.
085400
085500    PERFORM 1141-OUTER-PAIR-LOOP
085600        THRU 1141-OUTER-PAIR-LOOP-EXIT
085700        VARYING WS-CLU-NX FROM 1 BY 1 UNTIL WS-CLU-NX > WS-CLU-VALUE-COUNT.
085800
0859001140-CLUSTER-PAIRWISE-UNION-EXIT.
086000    EXIT.
086100
0862001141-OUTER-PAIR-LOOP.
086300
086400    IF WS-CLU-NX >= WS-CLU-VALUE-COUNT
086500        GO TO 1141-OUTER-PAIR-LOOP-EXIT.
086600    COMPUTE WS-CLU-MX = WS-CLU-NX + 1.
086700    PERFORM 1142-INNER-PAIR-LOOP
086800        THRU 1142-INNER-PAIR-LOOP-EXIT
086900        VARYING WS-CLU-MX FROM WS-CLU-MX BY 1
087000        UNTIL WS-CLU-MX > WS-CLU-VALUE-COUNT.
087100
0872001141-OUTER-PAIR-LOOP-EXIT.
087300    EXIT.
087400
0875001142-INNER-PAIR-LOOP.
087600
087700    MOVE WS-CLU-NORM-VALUE (WS-CLU-NX) TO WS-LEV-STR1.
087800    MOVE WS-CLU-NORM-VALUE (WS-CLU-MX) TO WS-LEV-STR2.
087900    PERFORM 9300-COMPUTE-EDIT-DISTANCE
088000        THRU 9300-COMPUTE-EDIT-DISTANCE-EXIT.
088100    IF WS-LEV-PAIR-PRUNED
088200        GO TO 1142-INNER-PAIR-LOOP-EXIT.
088300    IF (10 * WS-LEV-RESULT) < WS-LEV-LONGER-LEN
088400        MOVE WS-CLU-NX TO WS-UF-UNION-ARG-1
088500        MOVE WS-CLU-MX TO WS-UF-UNION-ARG-2
088600        PERFORM 9420-UNION-FIND-UNION
088700            THRU 9420-UNION-FIND-UNION-EXIT.
088800
0889001142-INNER-PAIR-LOOP-EXIT.
089000    EXIT.
089100*
089200*    1150/1160 WALK THE NOW-CLUSTERED VALUE TABLE ONE ROOT AT A TIME
089300*    (A VALUE-TABLE ENTRY IS A CLUSTER ROOT WHEN ITS OWN INDEX FINDS
089400*    BACK TO ITSELF) AND, FOR EACH ROOT, GATHER THE ORIGINAL SPELLINGS
089500*    THAT MAP INTO IT (1170, SHARED WITH RULE 4) BEFORE PROPOSING THE
089600*    BEST ONE TO EVERY ROW IN THE BUCKET (1180).
089700*
0898001150-APPLY-CLUSTERS-2.
089900
090000    PERFORM 1160-PROCESS-ONE-CLUSTER-2
090100        THRU 1160-PROCESS-ONE-CLUSTER-2-EXIT
090200        VARYING WS-CLU-NX FROM 1 BY 1 UNTIL WS-CLU-NX > WS-CLU-VALUE-COUNT.
090300
0904001150-APPLY-CLUSTERS-2-EXIT.
090500    EXIT.
090600
0907001160-PROCESS-ONE-CLUSTER-2.
090800
090900    MOVE WS-CLU-NX TO WS-UF-FIND-ARG.
091000    PERFORM 9410-UNION-FIND-FIND THRU 9410-UNION-FIND-FIND-EXIT.
091100    MOVE WS-UF-FIND-ROOT TO WS-CLU-ROOT-A.
091200    IF WS-CLU-ROOT-A NOT = WS-CLU-NX
091300        GO TO 1160-PROCESS-ONE-CLUSTER-2-EXIT.
091400
091500    MOVE ZERO   TO WS-CLU-DISTINCT-ORIG-COUNT.
091600    MOVE ZERO   TO WS-CLU-BEST-FREQ.
091700    MOVE SPACES TO WS-CLU-BEST-TEXT.
091800    PERFORM 1170-SCAN-ORIG-FOR-CLUSTER
091900        THRU 1170-SCAN-ORIG-FOR-CLUSTER-EXIT
092000        VARYING WS-CLU-MX FROM 1 BY 1 UNTIL WS-CLU-MX > WS-CLU-ORIG-COUNT.
092100    IF WS-CLU-DISTINCT-ORIG-COUNT < 2
092200        GO TO 1160-PROCESS-ONE-CLUSTER-2-EXIT.
092300
092400    PERFORM 1180-APPLY-BEST-TO-BUCKET-2
092500        THRU 1180-APPLY-BEST-TO-BUCKET-2-EXIT
092600        VARYING WS-SCN-IX FROM 1 BY 1 UNTIL WS-SCN-IX > WS-REL-COUNT.
092700
0928001160-PROCESS-ONE-CLUSTER-2-EXIT.
092900    EXIT.
093000*
093100*    1170 IS SHARED BY RULES 2 AND 4 - IT ACCUMULATES THE DISTINCT-
093200*    ORIGINAL-SPELLING COUNT AND THE BEST (MOST FREQUENT, TIES GO TO
093300*    THE GREATER TEXT) SPELLING FOR WHATEVER CLUSTER ROOT IS CURRENTLY
093400*    IN WS-CLU-ROOT-A.
093500*
0936001170-SCAN-ORIG-FOR-CLUSTER.
093700
093800    MOVE WS-CLU-ORIG-NORM-IX (WS-CLU-MX) TO WS-UF-FIND-ARG.
093900    PERFORM 9410-UNION-FIND-FIND THRU 9410-UNION-FIND-FIND-EXIT.
094000    IF WS-UF-FIND-ROOT NOT = WS-CLU-ROOT-A
094100        GO TO 1170-SCAN-ORIG-FOR-CLUSTER-EXIT.
094200
094300    ADD 1 TO WS-CLU-DISTINCT-ORIG-COUNT.
094400    IF WS-CLU-ORIG-FREQUENCY (WS-CLU-MX) > WS-CLU-BEST-FREQ
094500        MOVE WS-CLU-ORIG-FREQUENCY (WS-CLU-MX) TO WS-CLU-BEST-FREQ
094600        MOVE WS-CLU-ORIG-TEXT (WS-CLU-MX)      TO WS-CLU-BEST-TEXT
094700    ELSE
094800        IF WS-CLU-ORIG-FREQUENCY (WS-CLU-MX) = WS-CLU-BEST-FREQ
094900                AND WS-CLU-ORIG-TEXT (WS-CLU-MX) > WS-CLU-BEST-TEXT
095000            MOVE WS-CLU-ORIG-FREQUENCY (WS-CLU-MX) TO WS-CLU-BEST-FREQ
095100            MOVE WS-CLU-ORIG-TEXT (WS-CLU-MX)      TO WS-CLU-BEST-TEXT.
095200
0953001170-SCAN-ORIG-FOR-CLUSTER-EXIT.
095400    EXIT.
095500
0956001180-APPLY-BEST-TO-BUCKET-2.
095700
095800    IF WS-REL-EID (WS-SCN-IX)          = SPACES
095900            OR WS-REL-NUM1-C (WS-SCN-IX)      = SPACES
096000            OR WS-REL-STREET-NAME-C (WS-SCN-IX) = SPACES
096100        GO TO 1180-APPLY-BEST-TO-BUCKET-2-EXIT.
096200    IF WS-REL-EID (WS-SCN-IX) NOT = WS-BKEY2-EID
096300            OR WS-REL-NUM1-C (WS-SCN-IX) NOT = WS-BKEY2-NUM1
096400        GO TO 1180-APPLY-BEST-TO-BUCKET-2-EXIT.
096500
096600    PERFORM 1190-FIND-VALUE-IX-FOR-STREET-TEXT
096700        THRU 1190-FIND-VALUE-IX-FOR-STREET-TEXT-EXIT.
096800    IF WS-CLU-BEST-IX = ZERO
096900        GO TO 1180-APPLY-BEST-TO-BUCKET-2-EXIT.
097000    MOVE WS-CLU-BEST-IX TO WS-UF-FIND-ARG.
097100    PERFORM 9410-UNION-FIND-FIND THRU 9410-UNION-FIND-FIND-EXIT.
097200    IF WS-UF-FIND-ROOT NOT = WS-CLU-ROOT-A
097300        GO TO 1180-APPLY-BEST-TO-BUCKET-2-EXIT.
097400    IF WS-REL-STREET-NAME-C (WS-SCN-IX) = WS-CLU-BEST-TEXT
097500        GO TO 1180-APPLY-BEST-TO-BUCKET-2-EXIT.
097600
097700    MOVE WS-REL-AID-2 (WS-SCN-IX)        TO WS-NEW-PRP-AID.
097800    MOVE WS-REL-EID-1 (WS-SCN-IX)        TO WS-NEW-PRP-EID.
097900    MOVE WS-COLUMN-STREET                TO WS-NEW-PRP-COLUMN.
098000    MOVE WS-REL-STREET-NAME-C (WS-SCN-IX) TO WS-NEW-PRP-ORIGINAL.
098100    MOVE WS-CLU-BEST-TEXT                TO WS-NEW-PRP-PROPOSED.
098200    MOVE WS-RULE-2-NAME                  TO WS-NEW-PRP-RULE.
098300    PERFORM 9600-ADD-PROPOSAL-RECORD
098400        THRU 9600-ADD-PROPOSAL-RECORD-EXIT.
098500
0986001180-APPLY-BEST-TO-BUCKET-2-EXIT.
098700    EXIT.
098800
0989001190-FIND-VALUE-IX-FOR-STREET-TEXT.
099000
099100    MOVE ZERO TO WS-CLU-BEST-IX.
099200    MOVE 1    TO WS-CLU-JX.
0993001191-FIND-STREET-VALUE-IX-LOOP.
099400    IF WS-CLU-JX > WS-CLU-VALUE-COUNT
099500        GO TO 1190-FIND-VALUE-IX-FOR-STREET-TEXT-EXIT.
099600    IF WS-CLU-NORM-VALUE (WS-CLU-JX) = WS-REL-STREET-NORM (WS-SCN-IX)
099700        MOVE WS-CLU-JX TO WS-CLU-BEST-IX
099800        GO TO 1190-FIND-VALUE-IX-FOR-STREET-TEXT-EXIT.
099900    ADD 1 TO WS-CLU-JX.
100000    GO TO 1191-FIND-STREET-VALUE-IX-LOOP.
100100
1002001190-FIND-VALUE-IX-FOR-STREET-TEXT-EXIT.
100300    EXIT.
100400*
100500*    RULE 4 - FUZZY CITY NAME BY ZIP.  BUCKET BY ZIP AMONG ROWS THAT
100600*    CARRY A VALID ZIP AND A CITY.  SAME CLUSTER-AND-VOTE MACHINERY AS
100700*    RULE 2 (PARAGRAPHS 1140/1170 ABOVE ARE SHARED UNCHANGED), BUT THE
100800*    CLUSTER-SKIP TEST HERE IS ON THE COUNT OF DISTINCT NORMALIZED
100900*    MEMBERS RATHER THAN DISTINCT ORIGINAL SPELLINGS, AND A PROPOSAL
101000*    NEVER CARRIES AN EID - THE BUCKET IS BY ZIP, NOT BY ENTITY.
101100*
1012001400-RUN-RULE-4-FUZZY-CITY-BY-ZIP.
101300
101400    MOVE WS-PRP-COUNT TO WS-PRP-COUNT-BEFORE.
101500    PERFORM 1410-RULE4-BUCKET-DRIVER
101600        THRU 1410-RULE4-BUCKET-DRIVER-EXIT
101700        VARYING WS-REP-IX FROM 1 BY 1 UNTIL WS-REP-IX > WS-REL-COUNT.
101800    COMPUTE WS-PRINT-RULE-COUNT = WS-PRP-COUNT - WS-PRP-COUNT-BEFORE.
101900    ADD 1 TO WS-PRP-COUNT-BEFORE GIVING WS-PRINT-RULE-START-IX.
102000    MOVE WS-RULE-4-NAME TO WS-PRINT-RULE-NAME.
102100    PERFORM 8000-PRINT-RULE-RESULTS THRU 8000-PRINT-RULE-RESULTS-EXIT.
102200
1023001400-RUN-RULE-4-FUZZY-CITY-BY-ZIP-EXIT.
102400    EXIT.
102500
1026001410-RULE4-BUCKET-DRIVER.
102700
102800    IF WS-REL-ZIP-C (WS-REP-IX) = SPACES
102900            OR WS-REL-CITY-C (WS-REP-IX) = SPACES
103000        GO TO 1410-RULE4-BUCKET-DRIVER-EXIT.
103100    MOVE WS-REL-ZIP-C (WS-REP-IX) TO WS-ZIP-CHECK-VALUE.
103200    PERFORM 9100-VALIDATE-ZIP-CODE THRU 9100-VALIDATE-ZIP-CODE-EXIT.
103300    IF NOT WS-ZIP-IS-VALID
103400        GO TO 1410-RULE4-BUCKET-DRIVER-EXIT.
103500
103600    MOVE WS-REL-ZIP-C (WS-REP-IX) TO WS-BKEY4-ZIP.
103700    MOVE "N" TO WS-BUCKET-DUP-SW.
103800    IF WS-REP-IX > 1
103900        PERFORM 1420-CHECK-BUCKET-4-DUPLICATE
104000            THRU 1420-CHECK-BUCKET-4-DUPLICATE-EXIT
104100            VARYING WS-DUP-IX FROM 1 BY 1 UNTIL WS-DUP-IX >= WS-REP-IX.
104200    IF WS-BUCKET-ALREADY-SEEN
104300        GO TO 1410-RULE4-BUCKET-DRIVER-EXIT.
104400
104500    PERFORM 1430-BUILD-CLUSTER-TABLES-4
104600        THRU 1430-BUILD-CLUSTER-TABLES-4-EXIT.
104700    IF WS-CLU-VALUE-COUNT < 2
104800        GO TO 1410-RULE4-BUCKET-DRIVER-EXIT.
104900
105000    PERFORM 9400-INIT-UNION-FIND THRU 9400-INIT-UNION-FIND-EXIT.
105100    PERFORM 1140-CLUSTER-PAIRWISE-UNION
105200        THRU 1140-CLUSTER-PAIRWISE-UNION-EXIT.
105300    PERFORM 1450-APPLY-CLUSTERS-4
105400        THRU 1450-APPLY-CLUSTERS-4-EXIT.
105500
1056001410-RULE4-BUCKET-DRIVER-EXIT.
105700    EXIT.
105800
1059001420-CHECK-BUCKET-4-DUPLICATE.
106000
106100    IF WS-REL-ZIP-C (WS-DUP-IX) = SPACES
106200            OR WS-REL-CITY-C (WS-DUP-IX) = SPACES
106300        GO TO 1420-CHECK-BUCKET-4-DUPLICATE-EXIT.
106400    MOVE WS-REL-ZIP-C (WS-DUP-IX) TO WS-ZIP-CHECK-VALUE.
106500    PERFORM 9100-VALIDATE-ZIP-CODE THRU 9100-VALIDATE-ZIP-CODE-EXIT.
106600    IF NOT WS-ZIP-IS-VALID
106700        GO TO 1420-CHECK-BUCKET-4-DUPLICATE-EXIT.
106800    IF WS-REL-ZIP-C (WS-DUP-IX) = WS-BKEY4-ZIP
106900        MOVE "Y" TO WS-BUCKET-DUP-SW.
107000
1071001420-CHECK-BUCKET-4-DUPLICATE-EXIT.
107200    EXIT.
107300
1074001430-BUILD-CLUSTER-TABLES-4.
107500
107600    MOVE ZERO TO WS-CLU-VALUE-COUNT.
107700    MOVE ZERO TO WS-CLU-ORIG-COUNT.
107800    PERFORM 1431-SCAN-ROW-FOR-CLUSTER-4
107900        THRU 1431-SCAN-ROW-FOR-CLUSTER-4-EXIT
108000        VARYING WS-SCN-IX FROM 1 BY 1 UNTIL WS-SCN-IX > WS-REL-COUNT.
108100
1082001430-BUILD-CLUSTER-TABLES-4-EXIT.
108300    EXIT.
108400
1085001431-SCAN-ROW-FOR-CLUSTER-4.
108600
108700    IF WS-REL-ZIP-C (WS-SCN-IX) = SPACES
108800            OR WS-REL-CITY-C (WS-SCN-IX) = SPACES
108900        GO TO 1431-SCAN-ROW-FOR-CLUSTER-4-EXIT.
109000    IF WS-REL-ZIP-C (WS-SCN-IX) NOT = WS-BKEY4-ZIP
109100        GO TO 1431-SCAN-ROW-FOR-CLUSTER-4-EXIT.
109200
109300    MOVE WS-REL-CITY-NORM (WS-SCN-IX) TO WS-LEV-STR1.
109400    PERFORM 1432-FIND-OR-ADD-NORM-VALUE-4
109500        THRU 1432-FIND-OR-ADD-NORM-VALUE-4-EXIT.
109600    PERFORM 1433-FIND-OR-ADD-ORIG-TEXT-4
109700        THRU 1433-FIND-OR-ADD-ORIG-TEXT-4-EXIT.
109800
1099001431-SCAN-ROW-FOR-CLUSTER-4-EXIT.
110000    EXIT.
110100
1102001432-FIND-OR-ADD-NORM-VALUE-4.
110300
110400    MOVE 1 TO WS-CLU-JX.
1105001432A-FIND-NORM-VALUE-4-LOOP.
110600    IF WS-CLU-JX > WS-CLU-VALUE-COUNT
110700        GO TO 1432B-ADD-NORM-VALUE-4.
110800    IF WS-CLU-NORM-VALUE (WS-CLU-JX) = WS-REL-CITY-NORM (WS-SCN-IX)
110900        MOVE WS-CLU-JX TO WS-CLU-BEST-IX
111000        GO TO 1432-FIND-OR-ADD-NORM-VALUE-4-EXIT.
111100    ADD 1 TO WS-CLU-JX.
111200    GO TO 1432A-FIND-NORM-VALUE-4-LOOP.
111300
1114001432B-ADD-NORM-VALUE-4.
111500    IF WS-CLU-VALUE-COUNT = WS-CLU-MAX-OCCURS
111600        GO TO 1432-FIND-OR-ADD-NORM-VALUE-4-EXIT.
111700    ADD 1 TO WS-CLU-VALUE-COUNT.
111800    MOVE WS-REL-CITY-NORM (WS-SCN-IX)
111900                             TO WS-CLU-NORM-VALUE (WS-CLU-VALUE-COUNT).
112000    MOVE WS-CLU-VALUE-COUNT TO WS-CLU-BEST-IX.
112100
1122001432-FIND-OR-ADD-NORM-VALUE-4-EXIT.
112300    EXIT.
112400
1125001433-FIND-OR-ADD-ORIG-TEXT-4.
112600
112700    MOVE 1 TO WS-CLU-JX.
1128001433A-FIND-ORIG-TEXT-4-LOOP.
112900    IF WS-CLU-JX > WS-CLU-ORIG-COUNT
113000        GO TO 1433B-ADD-ORIG-TEXT-4.
113100    IF WS-CLU-ORIG-TEXT (WS-CLU-JX) = WS-REL-CITY-C (WS-SCN-IX)
113200        ADD 1 TO WS-CLU-ORIG-FREQUENCY (WS-CLU-JX)
113300        GO TO 1433-FIND-OR-ADD-ORIG-TEXT-4-EXIT.
113400    ADD 1 TO WS-CLU-JX.
113500    GO TO 1433A-FIND-ORIG-TEXT-4-LOOP.
113600
1137001433B-ADD-ORIG-TEXT-4.
113800    IF WS-CLU-ORIG-COUNT = WS-CLU-MAX-OCCURS
113900        GO TO 1433-FIND-OR-ADD-ORIG-TEXT-4-EXIT.
114000    ADD 1 TO WS-CLU-ORIG-COUNT.
114100    MOVE WS-REL-CITY-C (WS-SCN-IX) TO WS-CLU-ORIG-TEXT (WS-CLU-ORIG-COUNT).
114200    MOVE WS-CLU-BEST-IX            TO WS-CLU-ORIG-NORM-IX (WS-CLU-ORIG-COUNT).
114300    MOVE 1                          TO WS-CLU-ORIG-FREQUENCY (WS-CLU-ORIG-COUNT).
114400
1145001433-FIND-OR-ADD-ORIG-TEXT-4-EXIT.
114600    EXIT.
114700*
114800*    1450/1460 MIRROR 1150/1160 ABOVE BUT REQUIRE AT LEAST TWO
114900*    DISTINCT NORMALIZED MEMBERS IN THE CLUSTER (1461) RATHER THAN TWO
115000*    DISTINCT ORIGINAL SPELLINGS - RULE 4'S SKIP TEST IS DELIBERATELY
115100*    NOT THE SAME COUNT AS RULE 2'S.
115200*
1153001450-APPLY-CLUSTERS-4.
115400
115500    PERFORM 1460-PROCESS-ONE-CLUSTER-4
115600        THRU 1460-PROCESS-ONE-CLUSTER-4-EXIT
115700        VARYING WS-CLU-NX FROM 1 BY 1 UNTIL WS-CLU-NX > WS-CLU-VALUE-COUNT.
115800
1159001450-APPLY-CLUSTERS-4-EXIT.
116000    EXIT.
116100
1162001460-PROCESS-ONE-CLUSTER-4.
116300
116400    MOVE WS-CLU-NX TO WS-UF-FIND-ARG.
116500    PERFORM 9410-UNION-FIND-FIND THRU 9410-UNION-FIND-FIND-EXIT.
116600    MOVE WS-UF-FIND-ROOT TO WS-CLU-ROOT-A.
116700    IF WS-CLU-ROOT-A NOT = WS-CLU-NX
116800        GO TO 1460-PROCESS-ONE-CLUSTER-4-EXIT.
116900
117000    PERFORM 1461-COUNT-NORM-MEMBERS-4
117100        THRU 1461-COUNT-NORM-MEMBERS-4-EXIT.
117200    IF WS-CLU-NORM-MEMBER-COUNT < 2
117300        GO TO 1460-PROCESS-ONE-CLUSTER-4-EXIT.
117400
117500    MOVE ZERO   TO WS-CLU-DISTINCT-ORIG-COUNT.
117600    MOVE ZERO   TO WS-CLU-BEST-FREQ.
117700    MOVE SPACES TO WS-CLU-BEST-TEXT.
117800    PERFORM 1170-SCAN-ORIG-FOR-CLUSTER
117900        THRU 1170-SCAN-ORIG-FOR-CLUSTER-EXIT
118000        VARYING WS-CLU-MX FROM 1 BY 1 UNTIL WS-CLU-MX > WS-CLU-ORIG-COUNT.
118100    IF WS-CLU-BEST-FREQ = ZERO
118200        GO TO 1460-PROCESS-ONE-CLUSTER-4-EXIT.
118300
118400    PERFORM 1480-APPLY-BEST-TO-BUCKET-4
118500        THRU 1480-APPLY-BEST-TO-BUCKET-4-EXIT
118600        VARYING WS-SCN-IX FROM 1 BY 1 UNTIL WS-SCN-IX > WS-REL-COUNT.
118700
1188001460-PROCESS-ONE-CLUSTER-4-EXIT.
118900    EXIT.
119000
1191001461-COUNT-NORM-MEMBERS-4.
119200
119300    MOVE ZERO TO WS-CLU-NORM-MEMBER-COUNT.
119400    MOVE 1    TO WS-CLU-MX.
1195001461A-COUNT-NORM-MEMBERS-4-LOOP.
119600    IF WS-CLU-MX > WS-CLU-VALUE-COUNT
119700        GO TO 1461-COUNT-NORM-MEMBERS-4-EXIT.
119800    MOVE WS-CLU-MX TO WS-UF-FIND-ARG.
119900    PERFORM 9410-UNION-FIND-FIND THRU 9410-UNION-FIND-FIND-EXIT.
120000    IF WS-UF-FIND-ROOT = WS-CLU-ROOT-A
120100        ADD 1 TO WS-CLU-NORM-MEMBER-COUNT.
120200    ADD 1 TO WS-CLU-MX.
120300    GO TO 1461A-COUNT-NORM-MEMBERS-4-LOOP.
120400
1205001461-COUNT-NORM-MEMBERS-4-EXIT.
120600    EXIT.
120700
1208001480-APPLY-BEST-TO-BUCKET-4.
120900
121000    IF WS-REL-ZIP-C (WS-SCN-IX) = SPACES
121100            OR WS-REL-CITY-C (WS-SCN-IX) = SPACES
121200        GO TO 1480-APPLY-BEST-TO-BUCKET-4-EXIT.
121300    IF WS-REL-ZIP-C (WS-SCN-IX) NOT = WS-BKEY4-ZIP
121400        GO TO 1480-APPLY-BEST-TO-BUCKET-4-EXIT.
121500
121600    PERFORM 1490-FIND-VALUE-IX-FOR-CITY-TEXT
121700        THRU 1490-FIND-VALUE-IX-FOR-CITY-TEXT-EXIT.
121800    IF WS-CLU-BEST-IX = ZERO
121900        GO TO 1480-APPLY-BEST-TO-BUCKET-4-EXIT.
122000    MOVE WS-CLU-BEST-IX TO WS-UF-FIND-ARG.
122100    PERFORM 9410-UNION-FIND-FIND THRU 9410-UNION-FIND-FIND-EXIT.
122200    IF WS-UF-FIND-ROOT NOT = WS-CLU-ROOT-A
122300        GO TO 1480-APPLY-BEST-TO-BUCKET-4-EXIT.
122400    IF WS-REL-CITY-C (WS-SCN-IX) = WS-CLU-BEST-TEXT
122500        GO TO 1480-APPLY-BEST-TO-BUCKET-4-EXIT.
122600
122700    MOVE WS-REL-AID-2 (WS-SCN-IX)   TO WS-NEW-PRP-AID.
122800    MOVE SPACES                     TO WS-NEW-PRP-EID.
122900    MOVE WS-COLUMN-CITY             TO WS-NEW-PRP-COLUMN.
123000    MOVE WS-REL-CITY-C (WS-SCN-IX)  TO WS-NEW-PRP-ORIGINAL.
123100    MOVE WS-CLU-BEST-TEXT           TO WS-NEW-PRP-PROPOSED.
123200    MOVE WS-RULE-4-NAME             TO WS-NEW-PRP-RULE.
123300    PERFORM 9600-ADD-PROPOSAL-RECORD
123400        THRU 9600-ADD-PROPOSAL-RECORD-EXIT.
123500
1236001480-APPLY-BEST-TO-BUCKET-4-EXIT.
123700    EXIT.
123800
1239001490-FIND-VALUE-IX-FOR-CITY-TEXT.
124000
124100    MOVE ZERO TO WS-CLU-BEST-IX.
124200    MOVE 1    TO WS-CLU-JX.
1243001491-FIND-CITY-VALUE-IX-LOOP.
124400    IF WS-CLU-JX > WS-CLU-VALUE-COUNT
124500        GO TO 1490-FIND-VALUE-IX-FOR-CITY-TEXT-EXIT.
124600    IF WS-CLU-NORM-VALUE (WS-CLU-JX) = WS-REL-CITY-NORM (WS-SCN-IX)
124700        MOVE WS-CLU-JX TO WS-CLU-BEST-IX
124800        GO TO 1490-FIND-VALUE-IX-FOR-CITY-TEXT-EXIT.
124900    ADD 1 TO WS-CLU-JX.
125000    GO TO 1491-FIND-CITY-VALUE-IX-LOOP.
125100
1252001490-FIND-VALUE-IX-FOR-CITY-TEXT-EXIT.
125300    EXIT.
125400*
125500*    2000 SERIES - CONFLICT RESOLUTION AND APPLICATION.  EVERY DISTINCT
125600*    (AID,COLUMN) PAIR THAT DREW ONE OR MORE PROPOSALS IS RESOLVED
125700*    EXACTLY ONCE.  A BUCKET WITH ONE DISTINCT PROPOSED VALUE IS
125800*    UNANIMOUS AND APPLIED OUTRIGHT; A BUCKET WITH MORE THAN ONE IS
125900*    RESOLVED BY MAJORITY VOTE (COUNTING DISTINCT SUPPORTING ENTITIES,
126000*    NOT RAW PROPOSAL ROWS) AND EVERY MINORITY VALUE IS SPUN OFF ONTO A
126100*    NEW ADDRESS-ID OF ITS OWN.  BUCKETS ARE NOT CONTIGUOUS IN
126200*    WS-PRP-TABLE - THE SAME AID/COLUMN CAN BE PROPOSED BY MORE THAN
126300*    ONE RULE OR MORE THAN ONE ENTITY - SO EVERY GATHERING STEP BELOW
126400*    RE-SCANS THE WHOLE TABLE RATHER THAN A CONTIGUOUS SLICE.
126500*
1266002000-RESOLVE-AND-APPLY-CHANGES.
126700
126800    IF WS-PRP-COUNT = ZERO
126900        GO TO 2000-RESOLVE-AND-APPLY-CHANGES-EXIT.
127000
127100    PERFORM 2010-RESOLVE-ONE-PROPOSAL
127200        THRU 2010-RESOLVE-ONE-PROPOSAL-EXIT
127300        VARYING WS-PRP-IX FROM 1 BY 1 UNTIL WS-PRP-IX > WS-PRP-COUNT.
127400
1275002000-RESOLVE-AND-APPLY-CHANGES-EXIT.
127600    EXIT.
127700
1278002010-RESOLVE-ONE-PROPOSAL.
127900
128000    MOVE "N" TO WS-BUCKET-DUP-SW.
128100    IF WS-PRP-IX > 1
128200        PERFORM 2020-CHECK-RESOLVER-BUCKET-DONE
128300            THRU 2020-CHECK-RESOLVER-BUCKET-DONE-EXIT
128400            VARYING WS-DUP-IX FROM 1 BY 1 UNTIL WS-DUP-IX >= WS-PRP-IX.
128500    IF WS-BUCKET-ALREADY-SEEN
128600        GO TO 2010-RESOLVE-ONE-PROPOSAL-EXIT.
128700
128800    MOVE WS-PRP-ORIGINAL-AID (WS-PRP-IX) TO WS-RSV-AID-BEING-RESOLVED.
128900    MOVE WS-PRP-COLUMN-NAME (WS-PRP-IX)  TO WS-RSV-COLUMN-BEING-RESOLVED.
129000    MOVE WS-RSV-AID-BEING-RESOLVED       TO WS-LOOKUP-AID.
129100    PERFORM 9210-LOOK-FOR-ADDRESS-RECORD
129200        THRU 9211-LOOK-FOR-ADDRESS-RECORD-EXIT.
129300    IF NOT FOUND-ADDRESS-RECORD
129400        GO TO 2010-RESOLVE-ONE-PROPOSAL-EXIT.
129500
129600    PERFORM 2030-GATHER-DISTINCT-VALUES
129700        THRU 2030-GATHER-DISTINCT-VALUES-EXIT.
129800
129900    IF WS-RSV-VALUE-COUNT = 1
130000        PERFORM 2040-APPLY-UNANIMOUS-VALUE
130100            THRU 2040-APPLY-UNANIMOUS-VALUE-EXIT
130200    ELSE
130300        PERFORM 2050-APPLY-MAJORITY-AND-SPLIT-MINORITY
130400            THRU 2050-APPLY-MAJORITY-AND-SPLIT-MINORITY-EXIT.
130500
1306002010-RESOLVE-ONE-PROPOSAL-EXIT.
130700    EXIT.
130800
1309002020-CHECK-RESOLVER-BUCKET-DONE.
131000
131100    IF WS-PRP-ORIGINAL-AID (WS-DUP-IX) = WS-PRP-ORIGINAL-AID (WS-PRP-IX)
131200            AND WS-PRP-COLUMN-NAME (WS-DUP-IX) = WS-PRP-COLUMN-NAME (WS-PRP-IX)
131300        MOVE "Y" TO WS-BUCKET-DUP-SW.
131400
1315002020-CHECK-RESOLVER-BUCKET-DONE-EXIT.
131600    EXIT.
131700*
131800*    2030 BUILDS THE DISTINCT-PROPOSED-VALUE TABLE FOR THE CURRENT
131900*    BUCKET.  EACH DISTINCT VALUE'S "VOTE" IS THE COUNT OF DISTINCT
132000*    SUPPORTING EID_CONTEXTS (2033/2034) - BLANK COUNTS AS JUST
132100*    ANOTHER VALUE TO DEDUPE, NO SPECIAL CASE.
132200*
1323002030-GATHER-DISTINCT-VALUES.
132400
132500    MOVE ZERO TO WS-RSV-VALUE-COUNT.
132600    PERFORM 2031-SCAN-BUCKET-PROPOSAL
132700        THRU 2031-SCAN-BUCKET-PROPOSAL-EXIT
132800        VARYING WS-SCN-IX FROM 1 BY 1 UNTIL WS-SCN-IX > WS-PRP-COUNT.
132900
1330002030-GATHER-DISTINCT-VALUES-EXIT.
133100    EXIT.
133200
1333002031-SCAN-BUCKET-PROPOSAL.
133400
133500    IF WS-PRP-ORIGINAL-AID (WS-SCN-IX) NOT = WS-RSV-AID-BEING-RESOLVED
133600            OR WS-PRP-COLUMN-NAME (WS-SCN-IX) NOT = WS-RSV-COLUMN-BEING-RESOLVED
133700        GO TO 2031-SCAN-BUCKET-PROPOSAL-EXIT.
133800
133900    MOVE WS-PRP-PROPOSED-VALUE (WS-SCN-IX) TO WS-RSV-CURRENT-VALUE.
134000    PERFORM 2032-FIND-OR-ADD-RSV-VALUE
134100        THRU 2032-FIND-OR-ADD-RSV-VALUE-EXIT.
134200    PERFORM 2033-CHECK-EID-ALREADY-COUNTED
134300        THRU 2033-CHECK-EID-ALREADY-COUNTED-EXIT.
134400    IF NOT WS-RSV-EID-ALREADY-COUNTED
134500        ADD 1 TO WS-RSV-EID-COUNT (WS-RSV-VX).
134600
1347002031-SCAN-BUCKET-PROPOSAL-EXIT.
134800    EXIT.
134900
1350002032-FIND-OR-ADD-RSV-VALUE.
135100
135200    MOVE 1 TO WS-RSV-VX.
1353002032A-FIND-RSV-VALUE-LOOP.
135400    IF WS-RSV-VX > WS-RSV-VALUE-COUNT
135500        GO TO 2032B-ADD-RSV-VALUE.
135600    IF WS-RSV-VALUE (WS-RSV-VX) = WS-RSV-CURRENT-VALUE
135700        GO TO 2032-FIND-OR-ADD-RSV-VALUE-EXIT.
135800    ADD 1 TO WS-RSV-VX.
135900    GO TO 2032A-FIND-RSV-VALUE-LOOP.
136000
1361002032B-ADD-RSV-VALUE.
136200    IF WS-RSV-VALUE-COUNT = WS-RSV-MAX-OCCURS
136300        GO TO 2032-FIND-OR-ADD-RSV-VALUE-EXIT.
136400    ADD 1 TO WS-RSV-VALUE-COUNT.
136500    MOVE WS-RSV-CURRENT-VALUE TO WS-RSV-VALUE (WS-RSV-VALUE-COUNT).
136600    MOVE ZERO                 TO WS-RSV-EID-COUNT (WS-RSV-VALUE-COUNT).
136700    MOVE WS-RSV-VALUE-COUNT   TO WS-RSV-VX.
136800
1369002032-FIND-OR-ADD-RSV-VALUE-EXIT.
137000    EXIT.
137100
1372002033-CHECK-EID-ALREADY-COUNTED.
137300
137400    MOVE "N" TO WS-RSV-EID-ALREADY-SW.
137500    IF WS-SCN-IX > 1
137600        PERFORM 2034-CHECK-EID-PRIOR-ROW
137700            THRU 2034-CHECK-EID-PRIOR-ROW-EXIT
137800            VARYING WS-DUP-IX FROM 1 BY 1 UNTIL WS-DUP-IX >= WS-SCN-IX.
137900
1380002033-CHECK-EID-ALREADY-COUNTED-EXIT.
138100    EXIT.
138200
1383002034-CHECK-EID-PRIOR-ROW.
138400
138500    IF WS-PRP-ORIGINAL-AID (WS-DUP-IX) NOT = WS-RSV-AID-BEING-RESOLVED
138600            OR WS-PRP-COLUMN-NAME (WS-DUP-IX) NOT = WS-RSV-COLUMN-BEING-RESOLVED
138700        GO TO 2034-CHECK-EID-PRIOR-ROW-EXIT.
138800    IF WS-PRP-PROPOSED-VALUE (WS-DUP-IX) NOT = WS-RSV-CURRENT-VALUE
138900        GO TO 2034-CHECK-EID-PRIOR-ROW-EXIT.
139000    IF WS-PRP-EID-CONTEXT (WS-DUP-IX) = WS-PRP-EID-CONTEXT (WS-SCN-IX)
139100        MOVE "Y" TO WS-RSV-EID-ALREADY-SW.
139200
1393002034-CHECK-EID-PRIOR-ROW-EXIT.
139400    EXIT.
139500
1396002040-APPLY-UNANIMOUS-VALUE.
139700
139800    MOVE WS-RSV-VALUE (1) TO WS-RSV-APPLY-VALUE.
139900    PERFORM 2060-STORE-VALUE-INTO-ADDRESS
140000        THRU 2060-STORE-VALUE-INTO-ADDRESS-EXIT.
140100
1402002040-APPLY-UNANIMOUS-VALUE-EXIT.
140300    EXIT.
140400
1405002050-APPLY-MAJORITY-AND-SPLIT-MINORITY.
140600
140700    PERFORM 2051-FIND-MAJORITY-VALUE
140800        THRU 2051-FIND-MAJORITY-VALUE-EXIT.
140900    MOVE WS-RSV-VALUE (WS-RSV-MAJORITY-IX) TO WS-RSV-APPLY-VALUE.
141000    PERFORM 2060-STORE-VALUE-INTO-ADDRESS
141100        THRU 2060-STORE-VALUE-INTO-ADDRESS-EXIT.
141200    PERFORM 2070-SPLIT-ONE-MINORITY-VALUE
141300        THRU 2070-SPLIT-ONE-MINORITY-VALUE-EXIT
141400        VARYING WS-RSV-VX FROM 1 BY 1 UNTIL WS-RSV-VX > WS-RSV-VALUE-COUNT.
141500
1416002050-APPLY-MAJORITY-AND-SPLIT-MINORITY-EXIT.
141700    EXIT.
141800*
141900*    2051/2052 PICK THE MAJORITY VALUE - HIGHEST DISTINCT-EID COUNT,
142000*    TIES BROKEN BY THE GREATER TEXT VALUE SO THE CHOICE IS REPEATABLE
142100*    FROM RUN TO RUN.
142200*
1423002051-FIND-MAJORITY-VALUE.
142400
142500    MOVE 1 TO WS-RSV-MAJORITY-IX.
142600    IF WS-RSV-VALUE-COUNT > 1
142700        PERFORM 2052-CHECK-MAJORITY-CANDIDATE
142800            THRU 2052-CHECK-MAJORITY-CANDIDATE-EXIT
142900            VARYING WS-RSV-VX FROM 2 BY 1 UNTIL WS-RSV-VX > WS-RSV-VALUE-COUNT.
143000
1431002051-FIND-MAJORITY-VALUE-EXIT.
143200    EXIT.
143300
1434002052-CHECK-MAJORITY-CANDIDATE.
143500
143600    IF WS-RSV-EID-COUNT (WS-RSV-VX) > WS-RSV-EID-COUNT (WS-RSV-MAJORITY-IX)
143700        MOVE WS-RSV-VX TO WS-RSV-MAJORITY-IX
143800    ELSE
143900        IF WS-RSV-EID-COUNT (WS-RSV-VX) = WS-RSV-EID-COUNT (WS-RSV-MAJORITY-IX)
144000                AND WS-RSV-VALUE (WS-RSV-VX) > WS-RSV-VALUE (WS-RSV-MAJORITY-IX)
144100            MOVE WS-RSV-VX TO WS-RSV-MAJORITY-IX.
144200
1443002052-CHECK-MAJORITY-CANDIDATE-EXIT.
144400    EXIT.
144500*
144600*    2060/2061/2062/2063 - GENERIC "STORE THIS VALUE INTO THE CURRENT
144700*    ADDRESS ROW" DISPATCHER.  WS-FOUND-ADR-IX MUST ALREADY POINT AT
144800*    THE ROW TO UPDATE (SET BY 9210 ABOVE, OR REPOINTED TO A FRESH
144900*    CLONE BY 2070 BELOW).  A NO-OP MOVE IS SKIPPED SO THE FULL ADDRESS
145000*    IS ONLY REBUILT WHEN SOMETHING ACTUALLY CHANGED.
145100*
1452002060-STORE-VALUE-INTO-ADDRESS.
145300
145400    IF WS-RSV-COLUMN-BEING-RESOLVED = WS-COLUMN-ZIP
145500        GO TO 2061-STORE-ZIP-VALUE.
145600    IF WS-RSV-COLUMN-BEING-RESOLVED = WS-COLUMN-STREET
145700        GO TO 2062-STORE-STREET-VALUE.
145800    GO TO 2063-STORE-CITY-VALUE.
145900
1460002061-STORE-ZIP-VALUE.
146100    IF WS-ADR-ZIP-C (WS-FOUND-ADR-IX) = WS-RSV-APPLY-VALUE
146200        GO TO 2060-STORE-VALUE-INTO-ADDRESS-EXIT.
146300    MOVE WS-RSV-APPLY-VALUE TO WS-ADR-ZIP-C (WS-FOUND-ADR-IX).
146400    MOVE WS-FOUND-ADR-IX    TO WS-REBUILD-IX.
146500    PERFORM 9500-REBUILD-FULL-ADDRESS THRU 9500-REBUILD-FULL-ADDRESS-EXIT.
146600    GO TO 2060-STORE-VALUE-INTO-ADDRESS-EXIT.
146700
1468002062-STORE-STREET-VALUE.
146900    IF WS-ADR-STREET-NAME-C (WS-FOUND-ADR-IX) = WS-RSV-APPLY-VALUE
147000        GO TO 2060-STORE-VALUE-INTO-ADDRESS-EXIT.
147100    MOVE WS-RSV-APPLY-VALUE TO WS-ADR-STREET-NAME-C (WS-FOUND-ADR-IX).
147200    MOVE WS-FOUND-ADR-IX    TO WS-REBUILD-IX.
147300    PERFORM 9500-REBUILD-FULL-ADDRESS THRU 9500-REBUILD-FULL-ADDRESS-EXIT.
147400    GO TO 2060-STORE-VALUE-INTO-ADDRESS-EXIT.
147500
1476002063-STORE-CITY-VALUE.
147700    IF WS-ADR-CITY-C (WS-FOUND-ADR-IX) = WS-RSV-APPLY-VALUE
147800        GO TO 2060-STORE-VALUE-INTO-ADDRESS-EXIT.
147900    MOVE WS-RSV-APPLY-VALUE TO WS-ADR-CITY-C (WS-FOUND-ADR-IX).
148000    MOVE WS-FOUND-ADR-IX    TO WS-REBUILD-IX.
148100    PERFORM 9500-REBUILD-FULL-ADDRESS THRU 9500-REBUILD-FULL-ADDRESS-EXIT.
148200
1483002060-STORE-VALUE-INTO-ADDRESS-EXIT.
148400    EXIT.
148500*
148600*    2070 SPINS ONE MINORITY VALUE OFF ONTO A BRAND-NEW ADDRESS-ID -
148700*    A WHOLE-ROW CLONE OF THE ORIGINAL FA ROW (SO THE UNCHANGED
148800*    COLUMNS SURVIVE UNTOUCHED) WITH THE MINORITY VALUE APPLIED AND A
148900*    FRESH AID, THEN LOGS THE EVENT AND REPOINTS THE SUPPORTING
149000*    RELATIONSHIP ROWS (2080) SO THEY POINT AT THE NEW ROW INSTEAD OF
149100*    THE OLD ONE.
149200*
1493002070-SPLIT-ONE-MINORITY-VALUE.
149400
149500    IF WS-RSV-VX = WS-RSV-MAJORITY-IX
149600        GO TO 2070-SPLIT-ONE-MINORITY-VALUE-EXIT.
149700
149800    MOVE WS-FOUND-ADR-IX TO WS-RSV-SAVE-ADR-IX.
149900    ADD 1 TO WS-ADR-COUNT.
150000    MOVE WS-ADR-ENTRY-TEXT-VALUE (WS-RSV-SAVE-ADR-IX)
150100                              TO WS-ADR-ENTRY-TEXT-VALUE (WS-ADR-COUNT).
150200    ADD 1 TO WS-MAX-AID.
150300    MOVE WS-MAX-AID     TO WS-ADR-AID (WS-ADR-COUNT).
150400    MOVE WS-ADR-COUNT   TO WS-FOUND-ADR-IX.
150500    MOVE WS-RSV-VALUE (WS-RSV-VX) TO WS-RSV-APPLY-VALUE.
150600    PERFORM 2060-STORE-VALUE-INTO-ADDRESS
150700        THRU 2060-STORE-VALUE-INTO-ADDRESS-EXIT.
150800
150900    ADD 1 TO WS-SPL-COUNT.
151000    MOVE WS-ADR-AID (WS-RSV-SAVE-ADR-IX)  TO WS-SPL-OLD-AID (WS-SPL-COUNT).
151100    MOVE WS-MAX-AID                       TO WS-SPL-NEW-AID (WS-SPL-COUNT).
151200    MOVE WS-RSV-COLUMN-BEING-RESOLVED     TO WS-SPL-COLUMN (WS-SPL-COUNT).
151300    MOVE WS-RSV-VALUE (WS-RSV-VX)         TO WS-SPL-NEW-VALUE (WS-SPL-COUNT).
151400
151500    PERFORM 2080-REPOINT-RELATIONSHIPS-FOR-VALUE
151600        THRU 2080-REPOINT-RELATIONSHIPS-FOR-VALUE-EXIT.
151700
151800    MOVE WS-RSV-SAVE-ADR-IX TO WS-FOUND-ADR-IX.
151900
1520002070-SPLIT-ONE-MINORITY-VALUE-EXIT.
152100    EXIT.
152200*
152300*    2080/2081/2082 - A RELATIONSHIP ROW MOVES TO THE NEW AID WHEN IT
152400*    POINTED AT THE OLD AID AND ITS JOINED ENTITY IS ONE OF THE ONES
152500*    THIS BUCKET RECORDED AS SUPPORTING THE MINORITY VALUE BEING SPLIT
152600*    OFF (OR THE SUPPORTING PROPOSAL CARRIED NO ENTITY AT ALL, AS RULE
152700*    3B AND RULE 4 PROPOSALS DO).
152800*
1529002080-REPOINT-RELATIONSHIPS-FOR-VALUE.
153000
153100    PERFORM 2081-CHECK-ONE-RELATIONSHIP-FOR-REPOINT
153200        THRU 2081-CHECK-ONE-RELATIONSHIP-FOR-REPOINT-EXIT
153300        VARYING WS-REL-IX FROM 1 BY 1 UNTIL WS-REL-IX > WS-REL-COUNT.
153400
1535002080-REPOINT-RELATIONSHIPS-FOR-VALUE-EXIT.
153600    EXIT.
153700
1538002081-CHECK-ONE-RELATIONSHIP-FOR-REPOINT.
153900
154000    IF WS-REL-AID-2 (WS-REL-IX) NOT = WS-ADR-AID (WS-RSV-SAVE-ADR-IX)
154100        GO TO 2081-CHECK-ONE-RELATIONSHIP-FOR-REPOINT-EXIT.
154200
154300    MOVE "N" TO WS-RSV-SUPPORT-SW.
154400    PERFORM 2082-CHECK-SUPPORT-PROPOSAL
154500        THRU 2082-CHECK-SUPPORT-PROPOSAL-EXIT
154600        VARYING WS-SCN-IX FROM 1 BY 1 UNTIL WS-SCN-IX > WS-PRP-COUNT.
154700    IF WS-RSV-EID-SUPPORTS-VALUE
154800        MOVE WS-MAX-AID TO WS-REL-AID-2 (WS-REL-IX).
154900
1550002081-CHECK-ONE-RELATIONSHIP-FOR-REPOINT-EXIT.
155100    EXIT.
155200
1553002082-CHECK-SUPPORT-PROPOSAL.
155400
155500    IF WS-PRP-ORIGINAL-AID (WS-SCN-IX) NOT = WS-RSV-AID-BEING-RESOLVED
155600            OR WS-PRP-COLUMN-NAME (WS-SCN-IX) NOT = WS-RSV-COLUMN-BEING-RESOLVED
155700        GO TO 2082-CHECK-SUPPORT-PROPOSAL-EXIT.
155800    IF WS-PRP-PROPOSED-VALUE (WS-SCN-IX) NOT = WS-RSV-VALUE (WS-RSV-VX)
155900        GO TO 2082-CHECK-SUPPORT-PROPOSAL-EXIT.
156000    IF WS-PRP-EID-CONTEXT (WS-SCN-IX) = SPACES
156100            OR WS-PRP-EID-CONTEXT (WS-SCN-IX) = WS-REL-EID (WS-REL-IX)
156200        MOVE "Y" TO WS-RSV-SUPPORT-SW.
156300
1564002082-CHECK-SUPPORT-PROPOSAL-EXIT.
156500    EXIT.
156600*
156700*    3000 SERIES - WRITE THE TWO CLEANED OUTPUT FILES AND CLOSE OUT THE
156800*    RUN LOG WITH THE SPLIT SUMMARY AND A LINE NAMING WHAT WAS WRITTEN.
156900*
1570003000-WRITE-OUTPUT-FILES.
157100
157200    PERFORM 3010-WRITE-ADDRESS-CLEAN-FILE
157300        THRU 3010-WRITE-ADDRESS-CLEAN-FILE-EXIT.
157400    PERFORM 3020-WRITE-RELATE-CLEAN-FILE
157500        THRU 3020-WRITE-RELATE-CLEAN-FILE-EXIT.
157600
157700    IF WS-SPL-COUNT = ZERO
157800        DISPLAY "ADCS0300I NO AID SPLITS WERE NECESSARY"
157900    ELSE
158000        DISPLAY "ADCS0301I TOTAL SPLITS CREATED: " WS-SPL-COUNT
158100        MOVE ZERO TO WS-PRINT-SPLIT-SHOWN
158200        PERFORM 3030-PRINT-ONE-SPLIT
158300            THRU 3030-PRINT-ONE-SPLIT-EXIT
158400            VARYING WS-PRINT-SPLIT-IX FROM 1 BY 1
158500            UNTIL WS-PRINT-SPLIT-IX > WS-SPL-COUNT
158600                OR WS-PRINT-SPLIT-SHOWN = 5
158700        IF WS-SPL-COUNT > 5
158800            COMPUTE WS-PRINT-SPLIT-EXTRA = WS-SPL-COUNT - 5
158900            DISPLAY "ADCS0302I     ... (+" WS-PRINT-SPLIT-EXTRA " MORE)".
159000
159100    DISPLAY "ADCS0303I OUTPUT FILES WRITTEN - ADDRESS-CLEAN-FILE, "
159200            "RELATE-CLEAN-FILE".
159300
1594003000-WRITE-OUTPUT-FILES-EXIT.
159500    EXIT.
159600
1597003010-WRITE-ADDRESS-CLEAN-FILE.
159800
159900    OPEN OUTPUT ADDRESS-CLEAN-FILE.
160000    PERFORM 3011-WRITE-ONE-ADDRESS-CLEAN-RECORD
160100        THRU 3011-WRITE-ONE-ADDRESS-CLEAN-RECORD-EXIT
160200        VARYING WS-ADR-IX FROM 1 BY 1 UNTIL WS-ADR-IX > WS-ADR-COUNT.
160300    CLOSE ADDRESS-CLEAN-FILE.
160400
1605003010-WRITE-ADDRESS-CLEAN-FILE-EXIT.
160600    EXIT.
160700
1608003011-WRITE-ONE-ADDRESS-CLEAN-RECORD.
160900
161000    MOVE WS-ADR-AID (WS-ADR-IX)             TO AC-AID.
161100    MOVE WS-ADR-NUM1-C (WS-ADR-IX)          TO AC-NUM1-C.
161200    MOVE WS-ADR-STREET-NAME-C (WS-ADR-IX)   TO AC-STREET-NAME-C.
161300    MOVE WS-ADR-STREET-SUFFIX-C (WS-ADR-IX) TO AC-STREET-SUFFIX-C.
161400    MOVE WS-ADR-UNIT-C (WS-ADR-IX)          TO AC-UNIT-C.
161500    MOVE WS-ADR-CITY-C (WS-ADR-IX)          TO AC-CITY-C.
161600    MOVE WS-ADR-STATE-C (WS-ADR-IX)         TO AC-STATE-C.
161700    MOVE WS-ADR-ZIP-C (WS-ADR-IX)           TO AC-ZIP-C.
161800    MOVE WS-ADR-FULL-ADDRESS-C (WS-ADR-IX)  TO AC-FULL-ADDRESS-C.
161900    MOVE SPACES                             TO FILLER OF ADDRESS-CLEAN-RECORD.
162000    WRITE ADDRESS-CLEAN-RECORD.
162100
1622003011-WRITE-ONE-ADDRESS-CLEAN-RECORD-EXIT.
162300    EXIT.
162400
1625003020-WRITE-RELATE-CLEAN-FILE.
162600
162700    OPEN OUTPUT RELATE-CLEAN-FILE.
162800    PERFORM 3021-WRITE-ONE-RELATE-CLEAN-RECORD
162900        THRU 3021-WRITE-ONE-RELATE-CLEAN-RECORD-EXIT
163000        VARYING WS-REL-IX FROM 1 BY 1 UNTIL WS-REL-IX > WS-REL-COUNT.
163100    CLOSE RELATE-CLEAN-FILE.
163200
1633003020-WRITE-RELATE-CLEAN-FILE-EXIT.
163400    EXIT.
163500
1636003021-WRITE-ONE-RELATE-CLEAN-RECORD.
163700
163800    MOVE WS-REL-EID-1 (WS-REL-IX)            TO RC-EID-1.
163900    MOVE WS-REL-AID-2 (WS-REL-IX)            TO RC-AID-2.
164000    MOVE WS-REL-RELATIONSHIP-TYPE (WS-REL-IX) TO RC-RELATIONSHIP-TYPE.
164100    MOVE WS-REL-NUMBER (WS-REL-IX)            TO RC-NUMBER.
164200    MOVE SPACES                               TO FILLER OF RELATE-CLEAN-RECORD.
164300    WRITE RELATE-CLEAN-RECORD.
164400
1645003021-WRITE-ONE-RELATE-CLEAN-RECORD-EXIT.
164600    EXIT.
164700
1648003030-PRINT-ONE-SPLIT.
164900
165000    DISPLAY "ADCS0304I     AID " WS-SPL-OLD-AID-X (WS-PRINT-SPLIT-IX)
165100            " -> NEW AID " WS-SPL-NEW-AID-X (WS-PRINT-SPLIT-IX)
165200            " (COLUMN " WS-SPL-COLUMN-X (WS-PRINT-SPLIT-IX)
165300            ", VALUE='" WS-SPL-NEW-VALUE-X (WS-PRINT-SPLIT-IX) "')".
165400    ADD 1 TO WS-PRINT-SPLIT-SHOWN.
165500
1656003030-PRINT-ONE-SPLIT-EXIT.
165700    EXIT.
165800*
165900*    8000/8010 - SHARED RUN-LOG PRINTER FOR EACH OF THE FIVE RULES.
166000*    RELIES ON EACH RULE'S OWN PROPOSALS BEING CONTIGUOUS IN
166100*    WS-PRP-TABLE (TRUE HERE SINCE THE RULES RUN ONE ALL THE WAY TO
166200*    COMPLETION BEFORE THE NEXT STARTS) EVEN THOUGH THE RESOLVER ABOVE
166300*    CANNOT MAKE THAT SAME ASSUMPTION.
166400*
1665008000-PRINT-RULE-RESULTS.
166600
166700    DISPLAY "ADCS0800I " WS-PRINT-RULE-NAME " - " WS-PRINT-RULE-COUNT
166800            " PROPOSALS GENERATED".
166900    IF WS-PRINT-RULE-COUNT = ZERO
167000        GO TO 8000-PRINT-RULE-RESULTS-EXIT.
167100
167200    MOVE ZERO TO WS-PRINT-SAMPLES-SHOWN.
167300    PERFORM 8010-PRINT-ONE-SAMPLE
167400        THRU 8010-PRINT-ONE-SAMPLE-EXIT
167500        VARYING WS-PRINT-SAMPLE-IX FROM WS-PRINT-RULE-START-IX BY 1
167600        UNTIL WS-PRINT-SAMPLE-IX > WS-PRP-COUNT
167700            OR WS-PRINT-SAMPLES-SHOWN = 5.
167800    IF WS-PRINT-RULE-COUNT > 5
167900        COMPUTE WS-PRINT-EXTRA = WS-PRINT-RULE-COUNT - 5
168000        DISPLAY "ADCS0801I     ... (+" WS-PRINT-EXTRA " MORE)".
168100
1682008000-PRINT-RULE-RESULTS-EXIT.
168300    EXIT.
168400
1685008010-PRINT-ONE-SAMPLE.
168600
168700    DISPLAY "ADCS0802I     AID " WS-PRP-ORIGINAL-AID (WS-PRINT-SAMPLE-IX)
168800            " COLUMN " WS-PRP-COLUMN-NAME (WS-PRINT-SAMPLE-IX)
168900            " ORIGINAL='" WS-PRP-ORIGINAL-VALUE (WS-PRINT-SAMPLE-IX)
169000            "' PROPOSED='" WS-PRP-PROPOSED-VALUE (WS-PRINT-SAMPLE-IX) "'".
169100    ADD 1 TO WS-PRINT-SAMPLES-SHOWN.
169200
1693008010-PRINT-ONE-SAMPLE-EXIT.
169400    EXIT.
169500COPY "PL-VALIDATE-ZIP.CBL".
169600COPY "PL-NORMALIZE-FIELDS.CBL".
169700COPY "PL-LOOK-FOR-ENTITY-RECORD.CBL".
169800COPY "PL-LOOK-FOR-ADDRESS-RECORD.CBL".
169900COPY "PL-LEVENSHTEIN.CBL".
170000COPY "PL-UNION-FIND.CBL".
170100COPY "PL-REBUILD-ADDRESS.CBL".
170200COPY "PL-ADD-PROPOSAL.CBL".
