000100*
000200*    WSADRTBL.CBL
000300*    IN-MEMORY IMAGE OF THE ADDRESS MASTER.  THE WHOLE FILE IS
000400*    READ ONCE AT START-UP AND KEPT HERE FOR THE LIFE OF THE RUN;
000500*    THE RESOLVER APPENDS ONE NEW ENTRY PER MINORITY SPLIT, SO THE
000600*    TABLE IS SIZED WELL PAST THE INPUT ROW COUNT (SEE
000700*    WS-ADR-MAX-OCCURS IN WSCOUNT.CBL).
000800*
000900    01  WS-ADR-TABLE.
001000        05  WS-ADR-ENTRY OCCURS 4000 TIMES.
001100            10  WS-ADR-AID              PIC 9(07).
001200            10  WS-ADR-NUM1-C           PIC X(10).
001300            10  WS-ADR-STREET-NAME-C    PIC X(30).
001400            10  WS-ADR-STREET-SUFFIX-C  PIC X(10).
001500            10  WS-ADR-UNIT-C           PIC X(10).
001600            10  WS-ADR-CITY-C           PIC X(25).
001700            10  WS-ADR-STATE-C          PIC X(02).
001800            10  WS-ADR-ZIP-C            PIC X(06).
001900            10  WS-ADR-FULL-ADDRESS-C   PIC X(80).
002000            10  FILLER                  PIC X(05).
002100        05  WS-ADR-ENTRY-TEXT REDEFINES WS-ADR-ENTRY
002200                          OCCURS 4000 TIMES.
002300            10  WS-ADR-ENTRY-TEXT-VALUE PIC X(185).
