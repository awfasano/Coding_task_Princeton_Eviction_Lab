000100*
000200*    WSCLSTBL.CBL
000300*    SHARED CLUSTERING WORKSPACE FOR RULE 2 (STREET-NAME VOTE)
000400*    AND RULE 4 (FUZZY CITY BY ZIP), PLUS THE DISTINCT-VALID-ZIP
000500*    LIST USED BY RULES 1, 3A AND 3B.
000600*
000700*    WS-CLU-VALUE-TABLE HOLDS ONE ENTRY PER DISTINCT NORMALIZED
000800*    SPELLING SEEN IN THE CURRENT BUCKET, ITS BUCKET FREQUENCY, AND
000900*    ITS UNION-FIND PARENT/RANK (SEE PL-UNION-FIND.CBL).  THE BEST
001000*    ORIGINAL SPELLING FOR A CLUSTER IS TRACKED SEPARATELY, DOWN IN
001100*    WS-CLU-ORIG-TABLE BELOW, SINCE ONE NORMALIZED FORM CAN COVER
001200*    SEVERAL ORIGINAL SPELLINGS.
001300*
001400    01  WS-CLU-VALUE-TABLE.
001500        05  WS-CLU-VALUE-ENTRY OCCURS 50 TIMES.
001600            10  WS-CLU-NORM-VALUE        PIC X(30).
001700            10  WS-CLU-FREQUENCY         PIC 9(05) COMP.
001800            10  WS-CLU-UF-PARENT         PIC 9(03) COMP.
001900            10  WS-CLU-UF-RANK           PIC 9(03) COMP.
002000    77  WS-CLU-VALUE-COUNT               PIC 9(03) COMP VALUE ZERO.
002100    77  WS-CLU-MAX-OCCURS                PIC 9(03) COMP VALUE 50.
002200*
002300*    DISTINCT-VALID-ZIP LIST FOR THE CANONICAL-ZIP DETERMINATION
002400*    SHARED BY RULES 1, 3A AND 3B.
002500*
002600    01  WS-ZIP-DISTINCT-TABLE.
002700        05  WS-ZIP-DISTINCT-ENTRY OCCURS 10 TIMES.
002800            10  WS-ZIP-DISTINCT-VALUE    PIC X(06).
002900            10  FILLER                   PIC X(04).
003000    77  WS-ZIP-DISTINCT-COUNT            PIC 9(02) COMP VALUE ZERO.
003100    77  WS-ZIP-CANONICAL-VALUE           PIC X(06).
003200    77  WS-ZIP-CANONICAL-SW              PIC X    VALUE "N".
003300        88  WS-ZIP-HAS-CANONICAL                   VALUE "Y".
003400*
003500*    SCRATCH FIELDS FOR PL-UNION-FIND.CBL - NOT PART OF THE
003600*    PERSISTED CLUSTER DATA, JUST WORKING ROOM FOR THE FIND/UNION
003700*    PARAGRAPHS WHILE THEY WALK WS-CLU-UF-PARENT ABOVE.
003800*
003900    77  WS-UF-FIND-ARG                   PIC 9(03) COMP.
004000    77  WS-UF-FIND-ROOT                  PIC 9(03) COMP.
004100    77  WS-UF-COMPRESS-IX                PIC 9(03) COMP.
004200    77  WS-UF-COMPRESS-NEXT              PIC 9(03) COMP.
004300    77  WS-UF-UNION-ARG-1                PIC 9(03) COMP.
004400    77  WS-UF-UNION-ARG-2                PIC 9(03) COMP.
004500    77  WS-UF-ROOT-1                     PIC 9(03) COMP.
004600    77  WS-UF-ROOT-2                     PIC 9(03) COMP.
004700*
004800*    DISTINCT-ORIGINAL-SPELLING TABLE FOR RULES 2 AND 4.  ONE ENTRY
004900*    PER DISTINCT UN-NORMALIZED SPELLING SEEN IN THE CURRENT BUCKET,
005000*    CARRYING ITS BUCKET FREQUENCY AND A POINTER BACK TO ITS ROW IN
005100*    WS-CLU-VALUE-TABLE SO THE CLUSTER (UNION-FIND ROOT) IT BELONGS
005200*    TO CAN BE FOUND.
005300*
005400    01  WS-CLU-ORIG-TABLE.
005500        05  WS-CLU-ORIG-ENTRY OCCURS 50 TIMES.
005600            10  WS-CLU-ORIG-TEXT         PIC X(30).
005700            10  WS-CLU-ORIG-NORM-IX      PIC 9(03) COMP.
005800            10  WS-CLU-ORIG-FREQUENCY    PIC 9(05) COMP.
005900    77  WS-CLU-ORIG-COUNT                PIC 9(03) COMP VALUE ZERO.
