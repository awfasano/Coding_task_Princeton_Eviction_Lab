000100*
000200*    WSCOUNT.CBL
000300*    RUN COUNTERS, END-OF-FILE SWITCHES, LOOKUP SWITCHES AND THE
000400*    SMALL SCRATCH FIELDS SHARED BY THE LOAD, RULE AND RESOLVER
000500*    PARAGRAPHS.  COPIED INTO WORKING-STORAGE BY THE MAIN PROGRAM.
000600*
000700    01  WS-ADRMST-EOF-SW            PIC X       VALUE "N".
000800        88  ADRMST-EOF                          VALUE "Y".
000900    01  WS-ENTMST-EOF-SW            PIC X       VALUE "N".
001000        88  ENTMST-EOF                          VALUE "Y".
001100    01  WS-RELFIL-EOF-SW            PIC X       VALUE "N".
001200        88  RELFIL-EOF                          VALUE "Y".
001300    01  WS-ABEND-SW                 PIC X       VALUE "N".
001400        88  WS-ABEND-CONDITION                  VALUE "Y".
001500*
001600    77  WS-MAX-AID                  PIC 9(07)   COMP VALUE ZERO.
001700    77  WS-ADR-COUNT                PIC 9(05)   COMP VALUE ZERO.
001800    77  WS-ENT-COUNT                PIC 9(05)   COMP VALUE ZERO.
001900    77  WS-REL-COUNT                PIC 9(05)   COMP VALUE ZERO.
002000    77  WS-PRP-COUNT                PIC 9(05)   COMP VALUE ZERO.
002100    77  WS-SPL-COUNT                PIC 9(05)   COMP VALUE ZERO.
002200    77  WS-RULE-COUNT               PIC 9(05)   COMP VALUE ZERO.
002300    77  WS-TOTAL-PROPOSALS          PIC 9(05)   COMP VALUE ZERO.
002400    77  WS-SAMPLE-COUNT             PIC 9(02)   COMP VALUE ZERO.
002500    77  WS-SAMPLE-PRINTED           PIC 9(02)   COMP VALUE ZERO.
002600*
002700    77  WS-ADR-MAX-OCCURS           PIC 9(05)   COMP VALUE 4000.
002800    77  WS-ENT-MAX-OCCURS           PIC 9(05)   COMP VALUE 2000.
002900    77  WS-REL-MAX-OCCURS           PIC 9(05)   COMP VALUE 6000.
003000    77  WS-PRP-MAX-OCCURS           PIC 9(05)   COMP VALUE 6000.
003100    77  WS-SPL-MAX-OCCURS           PIC 9(05)   COMP VALUE 1000.
003200*
003300    77  WS-ADR-IX                   PIC 9(05)   COMP VALUE ZERO.
003400    77  WS-ENT-IX                   PIC 9(05)   COMP VALUE ZERO.
003500    77  WS-REL-IX                   PIC 9(05)   COMP VALUE ZERO.
003600    77  WS-PRP-IX                   PIC 9(05)   COMP VALUE ZERO.
003700    77  WS-SPL-IX                   PIC 9(05)   COMP VALUE ZERO.
003800    77  WS-GRP-IX                   PIC 9(05)   COMP VALUE ZERO.
003900    77  WS-CLU-IX                   PIC 9(03)   COMP VALUE ZERO.
004000    77  WS-CLU-JX                   PIC 9(03)   COMP VALUE ZERO.
004100*
004200*    LOOK-FOR-XXX-RECORD SWITCHES - SAME SHAPE AS THE SHOP'S
004300*    W-FOUND-VENDOR-RECORD / W-FOUND-STATE-RECORD PAIR.
004400*
004500    01  WS-FOUND-ENTITY-SW          PIC X.
004600        88  FOUND-ENTITY-RECORD                 VALUE "Y".
004700    01  WS-FOUND-ADDRESS-SW         PIC X.
004800        88  FOUND-ADDRESS-RECORD                VALUE "Y".
004900    77  WS-LOOKUP-EID                PIC X(10).
005000    77  WS-LOOKUP-AID                PIC 9(07)   COMP.
005100    77  WS-FOUND-ADR-IX               PIC 9(05)   COMP.
005200    77  WS-FOUND-ENT-IX               PIC 9(05)   COMP.
005300*
005400*    ZIP-CODE VALIDITY WORK AREA - SHARED BY PL-VALIDATE-ZIP.CBL.
005500*    A VALID ZIP IS AN UNDERSCORE FOLLOWED BY 5 DIGITS, SO THE
005600*    ALTERNATE VIEW SPLITS THE MARK BYTE FROM THE DIGIT STRING.
005700*
005800    01  WS-ZIP-CHECK-VALUE          PIC X(06).
005900    01  WS-ZIP-CHECK-ALT REDEFINES WS-ZIP-CHECK-VALUE.
006000        05  WS-ZIP-CHECK-MARK       PIC X(01).
006100        05  WS-ZIP-CHECK-DIGITS     PIC X(05).
006200    01  WS-ZIP-STATUS               PIC X(01).
006300        88  WS-ZIP-IS-VALID                     VALUE "V".
006400        88  WS-ZIP-IS-BLANK                     VALUE "B".
006500        88  WS-ZIP-IS-INVALID                   VALUE "I".
006600*
006700*    NORMALIZATION WORK AREA - SHARED BY PL-NORMALIZE-FIELDS.CBL.
006800*
006900    01  WS-NORM-STREET-RESULT       PIC X(30).
007000    01  WS-NORM-CITY-RESULT         PIC X(25).
007100    01  WS-NORM-STATE-RESULT        PIC X(02).
007200*
007300*    GROUPING-KEY WORK AREAS FOR RULES 1/3A (EID,NUM1,STREET) AND
007400*    RULE 3B (STATE,CITY,STREET,NUM1).
007500*
007600    01  WS-BUCKET-KEY-1.
007700        05  WS-BKEY1-EID            PIC X(10).
007800        05  WS-BKEY1-NUM1           PIC X(10).
007900        05  WS-BKEY1-STREET-NORM    PIC X(30).
008000        05  FILLER                  PIC X(04).
008100    01  WS-BUCKET-KEY-3B.
008200        05  WS-BKEY3B-STATE-NORM    PIC X(02).
008300        05  WS-BKEY3B-CITY-NORM     PIC X(25).
008400        05  WS-BKEY3B-STREET-NORM   PIC X(30).
008500        05  WS-BKEY3B-NUM1          PIC X(10).
008600        05  FILLER                  PIC X(04).
008700*
008800*    COLUMN-NAME LITERALS FOR THE PROPOSED-CHANGE RECORD.
008900*
009000    77  WS-COLUMN-ZIP                PIC X(15) VALUE "zip_c".
009100    77  WS-COLUMN-STREET             PIC X(15) VALUE "streetName_c".
009200    77  WS-COLUMN-CITY               PIC X(15) VALUE "city_c".
009300*
009400*    FULL-ADDRESS REBUILD WORK AREA - SHARED BY
009500*    PL-REBUILD-ADDRESS.CBL.
009600*
009700    77  WS-REBUILD-IX                PIC 9(05)   COMP.
009800    77  WS-REBUILD-NEXT-POS          PIC 9(02)   COMP.
009900    77  WS-REBUILD-SCAN-POS          PIC 9(02)   COMP.
010000    77  WS-REBUILD-PIECE-LEN         PIC 9(02)   COMP.
010100    01  WS-REBUILD-ANY-YET-SW        PIC X       VALUE "N".
010200    01  WS-REBUILD-PIECE             PIC X(30).
010300*
010400*    ADD-PROPOSAL WORK AREA - SHARED BY PL-ADD-PROPOSAL.CBL.  THE
010500*    RULES MOVE THEIR ANSWER INTO THESE FIELDS AND PERFORM
010600*    9600-ADD-PROPOSAL-RECORD RATHER THAN TOUCHING WS-PRP-TABLE
010700*    DIRECTLY.
010800*
010900    01  WS-NEW-PRP-AID               PIC 9(07).
011000    01  WS-NEW-PRP-EID                PIC X(10).
011100    01  WS-NEW-PRP-COLUMN             PIC X(15).
011200    01  WS-NEW-PRP-ORIGINAL           PIC X(30).
011300    01  WS-NEW-PRP-PROPOSED           PIC X(30).
011400    01  WS-NEW-PRP-RULE               PIC X(40).
011500*
011600*    CANDIDATE-ROW MIRRORS OF THE GROUPING KEYS ABOVE, BUILT FRESH
011700*    FOR EACH ROW A BUCKET SCAN LOOKS AT SO IT CAN BE COMPARED TO
011800*    THE BUCKET REPRESENTATIVE'S KEY AT THE GROUP LEVEL.
011900*
012000    01  WS-CANDIDATE-KEY-1.
012100        05  WS-CKEY1-EID            PIC X(10).
012200        05  WS-CKEY1-NUM1           PIC X(10).
012300        05  WS-CKEY1-STREET-NORM    PIC X(30).
012400        05  FILLER                  PIC X(04).
012500    01  WS-CANDIDATE-KEY-3B.
012600        05  WS-CKEY3B-STATE-NORM    PIC X(02).
012700        05  WS-CKEY3B-CITY-NORM     PIC X(25).
012800        05  WS-CKEY3B-STREET-NORM   PIC X(30).
012900        05  WS-CKEY3B-NUM1          PIC X(10).
013000        05  FILLER                  PIC X(04).
013100*
013200*    RULE-DRIVER SCRATCH - REPRESENTATIVE-ROW AND SCAN SUBSCRIPTS,
013300*    A ZIP-TARGET SWITCH TELLING THE SHARED CANONICAL-ZIP PARAGRAPH
013400*    WHETHER RULE 1 (BLANK) OR RULE 3A (INVALID) IS DRIVING IT, AND
013500*    THE RULE-NAME LITERALS PRINTED IN THE RUN LOG.
013600*
013700    77  WS-REP-IX                    PIC 9(05)   COMP.
013800    77  WS-DUP-IX                    PIC 9(05)   COMP.
013900    77  WS-SCN-IX                    PIC 9(05)   COMP.
014000    77  WS-BUCKET-DUP-SW             PIC X.
014100        88  WS-BUCKET-ALREADY-SEEN          VALUE "Y".
014200    77  WS-ZIP-TARGET-SW              PIC X.
014300        88  WS-ZIP-TARGET-IS-BLANK          VALUE "1".
014400        88  WS-ZIP-TARGET-IS-INVALID        VALUE "3".
014500*
014600    01  WS-RULE-1-NAME  PIC X(40) VALUE
014700        "Rule 1 - Fill Missing ZIPs (Keep)".
014800    01  WS-RULE-2-NAME  PIC X(40) VALUE
014900        "Rule 2 - Street-name majority vote".
015000    01  WS-RULE-3A-NAME PIC X(40) VALUE
015100        "Rule 3a - Replace Invalid ZIPs".
015200    01  WS-RULE-3B-NAME PIC X(40) VALUE
015300        "Rule 3b - Fill Missing ZIPs by Address".
015400    01  WS-RULE-4-NAME  PIC X(40) VALUE
015500        "Rule 4 - Fuzzy city by ZIP".
015600*
015700*    CLUSTERING-DRIVER SCRATCH SHARED BY RULES 2 AND 4.
015800*
015900    77  WS-CLU-NX                    PIC 9(03)   COMP.
016000    77  WS-CLU-MX                    PIC 9(03)   COMP.
016100    77  WS-CLU-ROOT-A                PIC 9(03)   COMP.
016200    77  WS-CLU-ROOT-B                PIC 9(03)   COMP.
016300    77  WS-CLU-ROOT-DUP-SW           PIC X.
016400        88  WS-CLU-ROOT-ALREADY-SEEN        VALUE "Y".
016500    77  WS-CLU-BEST-FREQ              PIC 9(05)  COMP.
016600    77  WS-CLU-BEST-IX                PIC 9(03)  COMP.
016700    77  WS-CLU-DISTINCT-ORIG-COUNT    PIC 9(03)  COMP.
016800    01  WS-CLU-BEST-TEXT              PIC X(30).
016900*
017000*    RUN-LOG PRINT-HELPER SCRATCH - SHARED BY THE 8000 PARAGRAPHS
017100*    THAT PRINT EACH RULE'S PROPOSAL COUNT AND SAMPLE LINES.
017200*
017300    01  WS-PRINT-RULE-NAME            PIC X(40).
017400    77  WS-PRINT-RULE-COUNT           PIC 9(05)   COMP.
017500    77  WS-PRINT-RULE-START-IX        PIC 9(05)   COMP.
017600    77  WS-PRINT-SAMPLE-IX            PIC 9(05)   COMP.
017700    77  WS-PRINT-SAMPLES-SHOWN        PIC 9(02)   COMP.
017800    77  WS-PRINT-EXTRA                PIC 9(05)   COMP.
017900    77  WS-PRINT-SPLIT-IX             PIC 9(05)   COMP.
018000    77  WS-PRINT-SPLIT-SHOWN          PIC 9(02)   COMP.
018100    77  WS-PRINT-SPLIT-EXTRA          PIC 9(05)   COMP.
018200*
018300*    RULE 2/4 BUCKET-KEY SCRATCH (SINGLE/DOUBLE FIELD KEYS - NO
018400*    FILLER PADDING NEEDED SINCE THESE ARE NEVER GROUP-COMPARED).
018500*
018600    77  WS-BKEY2-EID                  PIC X(10).
018700    77  WS-BKEY2-NUM1                 PIC X(10).
018800    77  WS-BKEY4-ZIP                  PIC X(06).
018900    77  WS-CLU-NORM-MEMBER-COUNT      PIC 9(03)   COMP.
019000    77  WS-PRP-COUNT-BEFORE           PIC 9(05)   COMP.
