000100*
000200*    WSENTTBL.CBL
000300*    IN-MEMORY IMAGE OF THE ENTITY MASTER.  READ ONCE AT
000400*    START-UP; NEVER WRITTEN BACK, NEVER GROWN.
000500*
000600    01  WS-ENT-TABLE.
000700        05  WS-ENT-ENTRY OCCURS 2000 TIMES.
000800            10  WS-ENT-EID              PIC X(10).
000900            10  FILLER                  PIC X(05).
