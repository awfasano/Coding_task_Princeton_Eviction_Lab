000100*
000200*    WSLEVTBL.CBL
000300*    EDIT-DISTANCE WORK AREA.  PL-LEVENSHTEIN.CBL EXPECTS THE
000400*    CALLER TO MOVE THE TWO SPELLINGS TO WS-LEV-STR1/WS-LEV-STR2
000500*    BEFORE PERFORMING 9300-COMPUTE-EDIT-DISTANCE, AND READS THE
000600*    RESULT BACK FROM WS-LEV-RESULT.  LENGTHS ARE FOUND BY
000700*    SCANNING BACK FROM THE RIGHT FOR THE LAST NON-SPACE BYTE, NOT
000800*    BY ANY INTRINSIC FUNCTION.
000900*
001000    01  WS-LEV-STR1                      PIC X(30).
001100    01  WS-LEV-STR2                      PIC X(30).
001200    01  WS-LEV-LEN1                      PIC 9(02) COMP.
001300    01  WS-LEV-LEN2                      PIC 9(02) COMP.
001400    01  WS-LEV-LONGER-LEN                PIC 9(02) COMP.
001500    01  WS-LEV-DIFF-LEN                  PIC 9(02) COMP.
001600    01  WS-LEV-I                         PIC 9(02) COMP.
001700    01  WS-LEV-J                         PIC 9(02) COMP.
001800    01  WS-LEV-COST                      PIC 9(02) COMP.
001900    01  WS-LEV-DEL-VAL                   PIC 9(02) COMP.
002000    01  WS-LEV-INS-VAL                   PIC 9(02) COMP.
002100    01  WS-LEV-SUB-VAL                   PIC 9(02) COMP.
002200    01  WS-LEV-MIN-VAL                   PIC 9(02) COMP.
002300    01  WS-LEV-RESULT                    PIC 9(02) COMP.
002400    01  WS-LEV-SCAN-POS                  PIC 9(02) COMP.
002500    01  WS-LEV-PRUNE-SW                  PIC X.
002600        88  WS-LEV-PAIR-PRUNED                     VALUE "Y".
002700*
002800    01  WS-LEV-DIST-TABLE.
002900        05  WS-LEV-ROW OCCURS 31 TIMES.
003000            10  WS-LEV-CELL PIC 9(02) COMP OCCURS 31 TIMES.
