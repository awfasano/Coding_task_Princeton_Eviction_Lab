000100*
000200*    WSPRPTBL.CBL
000300*    THE GLOBAL PROPOSED-CHANGE LIST.  ALL FIVE RULES APPEND TO
000400*    THIS SAME TABLE, IN RULE ORDER 1, 2, 3A, 3B, 4; THE RESOLVER
000500*    IS THE ONLY PARAGRAPH THAT LATER READS IT BACK.
000600*
000700    01  WS-PRP-TABLE.
000800        05  WS-PRP-ENTRY OCCURS 6000 TIMES.
000900            10  WS-PRP-ORIGINAL-AID      PIC 9(07).
001000            10  WS-PRP-EID-CONTEXT       PIC X(10).
001100            10  WS-PRP-COLUMN-NAME       PIC X(15).
001200            10  WS-PRP-ORIGINAL-VALUE    PIC X(30).
001300            10  WS-PRP-PROPOSED-VALUE    PIC X(30).
001400            10  WS-PRP-RULE-NAME         PIC X(40).
001500            10  FILLER                   PIC X(05).
