000100*
000200*    WSRELTBL.CBL
000300*    IN-MEMORY RELATIONSHIP TABLE, ONE ENTRY PER R-FE-FA ROW,
000400*    CARRYING THE RELATIONSHIP FIELDS PLUS THE JOINED ENTITY AND
000500*    ADDRESS FIELDS - THIS IS THE MERGED VIEW THE FIVE RULES SCAN.
000600*    ROW ORDER MATCHES THE INPUT RELATIONSHIP FILE (LOADER STEP 3).
000700*
000800    01  WS-REL-TABLE.
000900        05  WS-REL-ENTRY OCCURS 6000 TIMES.
001000*
001100*           RELATIONSHIP-FILE PORTION (CARRIED THROUGH UNCHANGED
001200*           UNLESS THE RESOLVER REPOINTS RE-AID-2).
001300*
001400            10  WS-REL-EID-1             PIC X(10).
001500            10  WS-REL-AID-2             PIC 9(07).
001600            10  WS-REL-RELATIONSHIP-TYPE PIC X(15).
001700            10  WS-REL-NUMBER            PIC 9(05).
001800*
001900*           JOINED ENTITY PORTION (BLANK WHEN EID_1 MATCHES NO FE
002000*           ROW - A LEFT JOIN).
002100*
002200            10  WS-REL-EID               PIC X(10).
002300*
002400*           JOINED ADDRESS PORTION (BLANK WHEN AID_2 MATCHES NO FA
002500*           ROW - A LEFT JOIN).  THESE ARE READ-ONLY COPIES USED
002600*           FOR GROUPING AND VOTING; THE RESOLVER UPDATES THE
002700*           ADDRESS MASTER TABLE DIRECTLY, NOT THIS COPY.
002800*
002900            10  WS-REL-NUM1-C            PIC X(10).
003000            10  WS-REL-STREET-NAME-C     PIC X(30).
003100            10  WS-REL-STREET-SUFFIX-C   PIC X(10).
003200            10  WS-REL-UNIT-C            PIC X(10).
003300            10  WS-REL-CITY-C            PIC X(25).
003400            10  WS-REL-STATE-C           PIC X(02).
003500            10  WS-REL-ZIP-C             PIC X(06).
003600*
003700*           NORMALIZED FORMS COMPUTED ONCE AT BUILD TIME (SHARED
003800*           NORMALIZATION RULE) SO THE RULES NEVER RE-NORMALIZE.
003900*
004000            10  WS-REL-STREET-NORM       PIC X(30).
004100            10  WS-REL-CITY-NORM         PIC X(25).
004200            10  WS-REL-STATE-NORM        PIC X(02).
004300            10  FILLER                   PIC X(05).
