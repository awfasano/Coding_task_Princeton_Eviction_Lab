000100*
000200*    WSRSVTBL.CBL
000300*    CONFLICT-RESOLVER WORKSPACE.  ONE (AID,COLUMN) BUCKET IS HELD
000400*    HERE AT A TIME - THE DISTINCT PROPOSED VALUES SEEN FOR THE
000500*    BUCKET AND HOW MANY DISTINCT ENTITIES SUPPORT EACH ONE.
000600*
000700    01  WS-RSV-VALUE-TABLE.
000800        05  WS-RSV-VALUE-ENTRY OCCURS 20 TIMES.
000900            10  WS-RSV-VALUE             PIC X(30).
001000            10  WS-RSV-EID-COUNT         PIC 9(03) COMP.
001100    77  WS-RSV-VALUE-COUNT               PIC 9(03) COMP VALUE ZERO.
001200    77  WS-RSV-MAX-OCCURS                PIC 9(03) COMP VALUE 20.
001300*
001400    77  WS-RSV-VX                        PIC 9(03) COMP.
001500    77  WS-RSV-EX                        PIC 9(05) COMP.
001600    77  WS-RSV-MAJORITY-IX               PIC 9(03) COMP.
001700    77  WS-RSV-BUCKET-START              PIC 9(05) COMP.
001800    77  WS-RSV-EID-ALREADY-SW            PIC X.
001900        88  WS-RSV-EID-ALREADY-COUNTED           VALUE "Y".
002000    77  WS-RSV-CURRENT-VALUE             PIC X(30).
002100    77  WS-RSV-AID-BEING-RESOLVED        PIC 9(07) COMP.
002200    77  WS-RSV-COLUMN-BEING-RESOLVED     PIC X(15).
002300    77  WS-RSV-NEW-AID-IX                PIC 9(05) COMP.
002400*
002500*    ADDITIONAL RESOLVER SCRATCH - THE VALUE ABOUT TO BE STORED INTO
002600*    THE ADDRESS TABLE (UNANIMOUS, MAJORITY OR ONE MINORITY AT A
002700*    TIME), A SAVE-AREA FOR WS-FOUND-ADR-IX WHILE A SPLIT CLONE IS
002800*    BEING FILLED IN, AND A SWITCH FOR THE RELATIONSHIP-REPOINT SCAN.
002900*
003000    77  WS-RSV-APPLY-VALUE               PIC X(30).
003100    77  WS-RSV-SAVE-ADR-IX               PIC 9(05) COMP.
003200    77  WS-RSV-SUPPORT-SW                PIC X.
003300        88  WS-RSV-EID-SUPPORTS-VALUE            VALUE "Y".
