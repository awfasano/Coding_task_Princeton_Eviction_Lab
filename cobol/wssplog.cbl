000100*
000200*    WSSPLOG.CBL
000300*    SPLIT-EVENT LOG - ONE ENTRY PER MINORITY VALUE THE RESOLVER
000400*    SPINS OFF ONTO A NEW ADDRESS-ID.  ALSO CARRIES A TEXT VIEW OF
000500*    THE TWO AID FIELDS SO THE CLOSING REPORT CAN STRING THEM INTO
000600*    A DISPLAY LINE WITHOUT A SEPARATE MOVE-TO-EDITED-FIELD STEP.
000700*
000800    01  WS-SPL-TABLE.
000900        05  WS-SPL-ENTRY OCCURS 1000 TIMES.
001000            10  WS-SPL-OLD-AID           PIC 9(07).
001100            10  WS-SPL-NEW-AID           PIC 9(07).
001200            10  WS-SPL-COLUMN            PIC X(15).
001300            10  WS-SPL-NEW-VALUE         PIC X(30).
001400            10  FILLER                   PIC X(05).
001500        05  WS-SPL-ENTRY-TEXT REDEFINES WS-SPL-ENTRY
001600                          OCCURS 1000 TIMES.
001700            10  WS-SPL-OLD-AID-X         PIC X(07).
001800            10  WS-SPL-NEW-AID-X         PIC X(07).
001900            10  WS-SPL-COLUMN-X          PIC X(15).
002000            10  WS-SPL-NEW-VALUE-X       PIC X(30).
002100            10  FILLER                   PIC X(05).
